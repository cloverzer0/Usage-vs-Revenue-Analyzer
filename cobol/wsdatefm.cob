000100*****************************************************************
000200*  WSDATEFM - Common Date-Format Working Storage                *
000300*     UK / USA / International views of a 10-byte run date,     *
000400*     used on every report heading.                             *
000500*****************************************************************
000600*
000700* 03/03/09 vbc - Lifted from the payroll date-entry block so
000800*                every ur-module gets the same three views.
000900* 14/01/26 vbc - Restated for the Usage v Revenue Analyzer.
001000*
001100 01  WS-Date-Formats.
001200     03  WS-Swap             pic 99.
001300     03  WS-Conv-Date        pic x(10).
001400     03  WS-Date             pic x(10)   value "9999-99-99".
001500     03  WS-UK redefines WS-Date.
001600         05  WS-Days         pic 99.
001700         05  filler          pic x.
001800         05  WS-Month        pic 99.
001900         05  filler          pic x.
002000         05  WS-Year         pic 9(4).
002100     03  WS-USA redefines WS-Date.
002200         05  WS-USA-Month    pic 99.
002300         05  filler          pic x.
002400         05  WS-USA-Days     pic 99.
002500         05  filler          pic x.
002600         05  filler          pic 9(4).
002700     03  WS-Intl redefines WS-Date.   *> Our house form - ccyy-mm-dd
002800         05  WS-Intl-Year    pic 9(4).
002900         05  filler          pic x.
003000         05  WS-Intl-Month   pic 99.
003100         05  filler          pic x.
003200         05  WS-Intl-Days    pic 99.
