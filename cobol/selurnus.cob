000100*> SELECT for Normalized-Usage.  05/01/26 vbc - Created.
000200     select   Normalized-Usage assign      "URNUSFIL"
000300                              organization sequential
000400                              status       UR-Norm-Usage-Status.
