000100*****************************************************************
000200*                                                               *
000300*  Working Table For Feature Metrics                            *
000400*     One entry per distinct feature code seen in the usage or  *
000500*     billing input for the run - built by ur040 ab-sections,   *
000600*     sorted net-profit descending, printed as REPORT 1.        *
000700*                                                               *
000800*****************************************************************
000900*
001000* 06/01/26 vbc - Created.
001100* 14/01/26 vbc - Raised occurs from 200 to 500 - the sample
001200*                charge feed alone carries over 300 codes.
001300*
001400 01  UR-Feature-Table.
001500     03  FM-Tab-Count      comp         pic 9(5)   value zero.
001600     03  FM-Tab-Entry      occurs 500 times
001700                           indexed by FM-Idx.
001800         05  FM-Feature        pic x(24).
001900         05  FM-Total-Cost     pic s9(9)v99  comp-3.
002000         05  FM-Total-Revenue  pic s9(9)v99  comp-3.
002100         05  FM-Net-Profit     pic s9(9)v99  comp-3.
002200         05  FM-Usage-Count    pic 9(7)      comp-3.
002300         05  FM-Revenue-Count  pic 9(7)      comp-3.
002350         05  filler            pic x(4).
