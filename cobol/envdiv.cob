000100*****************************************************************
000200*                                                               *
000300*  ENVDIV  -  Common Environment Division Entries               *
000400*             Shared by every module of the Usage v Revenue     *
000500*             Analyzer batch suite.                             *
000600*                                                               *
000700*****************************************************************
000800*
000900* 04/01/26 vbc - Created - lifted out of ur900 so every module
001000*                picks up the same SPECIAL-NAMES and printer
001100*                assignment.
001200* 19/01/26 vbc - Added UPSI-0 test switch used to force the
001300*                sample/demo data path in test runs.
001400*
001500 CONFIGURATION SECTION.
001600 SOURCE-COMPUTER.      UR-HOST.
001700 OBJECT-COMPUTER.      UR-HOST.
001800 SPECIAL-NAMES.
001900     C01                 IS TOP-OF-FORM
002000     CLASS UR-NUMERIC-CLASS IS "0" THRU "9"
002100     CLASS UR-ALPHA-CLASS   IS "A" THRU "Z"
002200     UPSI-0.
