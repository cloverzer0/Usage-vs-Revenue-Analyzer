000100*> SELECT for Charge-File.  12/01/26 vbc - Created.
000200     select   Charge-File   assign        "URCHGFIL"
000300                            organization   line sequential
000400                            status         UR-Charge-Status.
