000100*> FD for Customer-Master.  04/01/26 vbc - Created.
000200 fd  Customer-Master.
000300 copy "wscmrec.cob".
