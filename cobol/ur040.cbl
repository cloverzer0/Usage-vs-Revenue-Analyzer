000100*****************************************************************
000110*                                                               *
000120*                   Usage v Revenue Aggregation Engine           *
000130*                                                               *
000140*      Joins the Usage-File and Billing-File into per-feature   *
000150*      and per-day metrics, builds the summary block and the    *
000160*      outlier list, and prints all three sections of the       *
000170*      profitability report.  The analytical heart of the       *
000180*      suite - every other module feeds this one.               *
000190*                                                               *
000200*****************************************************************
000210*
000220 IDENTIFICATION          DIVISION.
000230*================================
000240*
000250 PROGRAM-ID.             UR040.
000260*
000270 AUTHOR.                 V B COEN.
000280*
000290 INSTALLATION.           APPLEWOOD COMPUTERS - BUREAU DIVISION.
000300*
000310 DATE-WRITTEN.           02/05/87.
000320*
000330 DATE-COMPILED.          18/01/26.
000340*
000350 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
000360*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000370*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
000380*                        THE FILE COPYING FOR DETAILS.
000390*
000400*    REMARKS.            BUILDS FEATURE-METRICS AND TIME-SERIES
000410*                        FROM THE USAGE AND BILLING FILES, THEN
000420*                        THE SUMMARY AND OUTLIER BLOCK, AND
000430*                        PRINTS THE THREE-SECTION REPORT.
000440*
000450*    VERSION.            SEE PROG-NAME IN WS.
000460*
000470*    CALLED MODULES.     NONE.
000480*
000490*    FILES USED :
000500*                        USAGE-FILE.    INPUT.
000510*                        BILLING-FILE.  INPUT.
000520*                        PRINT-FILE.    OUTPUT (REPORT WRITER).
000530*
000540*    ERROR MESSAGES USED.
000550*                        NONE.
000560*
000570* CHANGES:
000580* 02/05/87 vbc - 1.0 Created - bureau time-share tariff-review
000590*                    extract, one table, one printed listing.
000600* 14/11/89 vbc -  .1 Daily trend section added alongside the
000610*                    per-client listing, asked for by Accounts.
000620* 11/01/98 vbc - 2.0 Year 2000 fix - date keys re-validated
000630*                    across the 1999/2000 boundary, table sort
000640*                    unaffected.
000650* 09/06/05 vbc -  .1 Bubble sort replaced the old insertion sort -
000660*                    insertion was dropping the last table entry
000670*                    on a full table.
000680* 16/04/24 vbc         Copyright notice update superseding all
000690*                      previous notices.
000700* 29/12/25 vbc - 3.0 Restated as UR040 for the Usage v Revenue
000710*                    Analyzer - per-client listing replaced by
000720*                    per-feature profitability, outlier block
000730*                    added.
000740* 12/01/26 vbc -  .1 Featureless billing now still hits the daily
000750*                    trend total - only feature metrics exclude
000760*                    it.  Was wrongly excluded from both.
000770* 16/01/26 vbc -  .2 Outlier average-zero case fixed - a zero
000780*                    average was flagging every nonzero feature,
000790*                    should flag none.
000800* 18/01/26 vbc -  .3 Ingestion control totals now passed in from
000810*                    UR900 for the summary footer instead of
000820*                    being re-read off a card.
000830*
000840*****************************************************************
000850*
000860 ENVIRONMENT             DIVISION.
000870*================================
000880*
000890 COPY "envdiv.cob".
000900*
000910 INPUT-OUTPUT            SECTION.
000920 FILE-CONTROL.
000930 COPY "selurusg.cob".
000940 COPY "selurbil.cob".
000950 COPY "selurprt.cob".
000960*
000970 DATA                    DIVISION.
000980*================================
000990*
001000 FILE SECTION.
001010*
001020 COPY "fdurusg.cob".
001030 COPY "fdurbil.cob".
001040 COPY "fdurprt.cob".
001050*
001060 REPORT                  SECTION.
001070*-------------------------------
001080*> All three sections below print off the one Print-File - see
001090*> the "reports are" clause on the Print-File FD.  Figures are
001100*> carried by SOURCE from the working tables built by DA010
001110*> through DA060, not by the report writer's own SUM clause -
001120*> keeps the totals identical to the console control totals.
001125*> Report groups below are COL-positioned print lines, not
001126*> stored records, same as the payroll register - they run to
001127*> their last occupied column with no trailing filler.
001130*
001140 RD  UR-Feature-Report
001150     CONTROL      FINAL
001160     PAGE LIMIT    58 LINES
001170     HEADING       1
001180     FIRST DETAIL  5
001190     LAST DETAIL   54
001200     FOOTING       56.
001210*
001220 01  FM-Report-Heading   TYPE PAGE HEADING.
001230     03  LINE 1.
001240         05  COL   1     PIC X(34) VALUE
001250                         "USAGE V REVENUE ANALYZER - UR040".
001260         05  COL 116     PIC X(10) SOURCE WS-Date.
001270     03  LINE 2.
001280         05  COL   1     PIC X(17) SOURCE PROG-NAME.
001290         05  COL  30     PIC X(29) VALUE
001300                         "FEATURE PROFITABILITY REPORT".
001310         05  COL 124     PIC X(5)  VALUE "PAGE ".
001320         05  COL 129     PIC ZZ9   SOURCE PAGE-COUNTER.
001330     03  LINE 4.
001340         05  COL   1     PIC X(7)  VALUE "FEATURE".
001350         05  COL  27     PIC X(9)  VALUE "USAGE CNT".
001360         05  COL  36     PIC X(7)  VALUE "REV CNT".
001370         05  COL  45     PIC X(10) VALUE "TOTAL COST".
001380         05  COL  62     PIC X(13) VALUE "TOTAL REVENUE".
001390         05  COL  79     PIC X(10) VALUE "NET PROFIT".
001400*
001410 01  FM-Detail-Line      TYPE DETAIL.
001420     03  LINE PLUS 1.
001430         05  COL   1     PIC X(24)            SOURCE FM-Feature.
001440         05  COL  27     PIC ZZZZZZ9          SOURCE FM-Usage-Count.
001450         05  COL  36     PIC ZZZZZZ9          SOURCE FM-Revenue-Count.
001460         05  COL  45     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE FM-Total-Cost.
001470         05  COL  62     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE FM-Total-Revenue.
001480         05  COL  79     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE FM-Net-Profit.
001490*
001500 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
001510     03  COL   1         PIC X(20)            VALUE "GRAND TOTAL".
001520     03  COL  45         PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SU-Total-Cost.
001530     03  COL  62         PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SU-Total-Revenue.
001540     03  COL  79         PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SU-Total-Profit.
001550*
001560 RD  UR-Daily-Report
001570     CONTROL      FINAL
001580     PAGE LIMIT    58 LINES
001590     HEADING       1
001600     FIRST DETAIL  5
001610     LAST DETAIL   54
001620     FOOTING       56.
001630*
001640 01  TS-Report-Heading   TYPE PAGE HEADING.
001650     03  LINE 1.
001660         05  COL   1     PIC X(34) VALUE
001670                         "USAGE V REVENUE ANALYZER - UR040".
001680         05  COL 116     PIC X(10) SOURCE WS-Date.
001690     03  LINE 2.
001700         05  COL   1     PIC X(17) SOURCE PROG-NAME.
001710         05  COL  30     PIC X(17) VALUE "DAILY TREND REPORT".
001720         05  COL 124     PIC X(5)  VALUE "PAGE ".
001730         05  COL 129     PIC ZZ9   SOURCE PAGE-COUNTER.
001740     03  LINE 4.
001750         05  COL   1     PIC X(4)  VALUE "DATE".
001760         05  COL  14     PIC X(4)  VALUE "COST".
001770         05  COL  31     PIC X(7)  VALUE "REVENUE".
001780         05  COL  48     PIC X(6)  VALUE "PROFIT".
001790*
001800 01  TS-Detail-Line      TYPE DETAIL.
001810     03  LINE PLUS 1.
001820         05  COL   1     PIC X(10)            SOURCE TS-Date.
001830         05  COL  14     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE TS-Total-Cost.
001840         05  COL  31     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE TS-Total-Revenue.
001850         05  COL  48     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE TS-Net-Profit.
001860*
001870 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
001880     03  COL   1         PIC X(11)            VALUE "GRAND TOTAL".
001890     03  COL  14         PIC ZZZ,ZZZ,ZZ9.99-  SOURCE WS-Daily-Tot-Cost.
001900     03  COL  31         PIC ZZZ,ZZZ,ZZ9.99-  SOURCE WS-Daily-Tot-Revenue.
001910     03  COL  48         PIC ZZZ,ZZZ,ZZ9.99-  SOURCE WS-Daily-Tot-Profit.
001920*
001930 RD  UR-Summary-Report
001940     PAGE LIMIT    58 LINES
001950     HEADING       1
001960     FIRST DETAIL   5
001970     LAST DETAIL   54.
001980*
001990 01  SU-Report-Heading   TYPE PAGE HEADING.
002000     03  LINE 1.
002010         05  COL   1     PIC X(34) VALUE
002020                         "USAGE V REVENUE ANALYZER - UR040".
002030         05  COL 116     PIC X(10) SOURCE WS-Date.
002040     03  LINE 2.
002050         05  COL   1     PIC X(17) SOURCE PROG-NAME.
002060         05  COL  30     PIC X(7)  VALUE "SUMMARY".
002070*
002080 01  SU-Totals-Line      TYPE DETAIL.
002090     03  LINE PLUS 2.
002100         05  COL   1     PIC X(18)            VALUE "TOTAL COST      =".
002110         05  COL  20     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SU-Total-Cost.
002120     03  LINE PLUS 1.
002130         05  COL   1     PIC X(18)            VALUE "TOTAL REVENUE   =".
002140         05  COL  20     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SU-Total-Revenue.
002150     03  LINE PLUS 1.
002160         05  COL   1     PIC X(18)            VALUE "TOTAL PROFIT    =".
002170         05  COL  20     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SU-Total-Profit.
002180     03  LINE PLUS 1.
002190         05  COL   1     PIC X(18)            VALUE "PROFIT MARGIN % =".
002200         05  COL  20     PIC ZZ9.99-          SOURCE SU-Profit-Margin.
002210     03  LINE PLUS 2.
002220         05  COL   1     PIC X(20)            VALUE "MOST PROFITABLE     ".
002230         05  COL  22     PIC X(24)            SOURCE SU-Most-Profitable.
002240     03  LINE PLUS 1.
002250         05  COL   1     PIC X(20)            VALUE "LEAST PROFITABLE    ".
002260         05  COL  22     PIC X(24)            SOURCE SU-Least-Profitable.
002270     03  LINE PLUS 1.
002280         05  COL   1     PIC X(20)            VALUE "FEATURE COUNT       ".
002290         05  COL  22     PIC ZZZZ9            SOURCE SU-Feature-Count.
002300     03  LINE PLUS 1.
002310         05  COL   1     PIC X(20)            VALUE "DATE RANGE          ".
002320         05  COL  22     PIC X(10)            SOURCE SU-Date-Start.
002330         05  COL  33     PIC X(3)             VALUE "TO ".
002340         05  COL  36     PIC X(10)            SOURCE SU-Date-End.
002350     03  LINE PLUS 2.
002360         05  COL   1     PIC X(30)            VALUE
002370                         "OUTLIERS (|NET - AVG| > .5 AVG)".
002380*
002390 01  OF-Detail-Line      TYPE DETAIL.
002400     03  LINE PLUS 1.
002410         05  COL   3     PIC X(24)            SOURCE OF-Feature.
002420         05  COL  28     PIC ZZZ,ZZZ,ZZ9.99-  SOURCE OF-Net-Profit.
002430         05  COL  45     PIC X(12)            SOURCE OF-Type.
002440*
002450 01  SU-Ingestion-Line   TYPE DETAIL.
002460     03  LINE PLUS 2.
002470         05  COL   1     PIC X(30)            VALUE
002480                         "INGESTION CONTROL TOTALS".
002490     03  LINE PLUS 1.
002500         05  COL   1     PIC X(22)            VALUE "USAGE INGESTED       =".
002510         05  COL  24     PIC ZZZZZZ9          SOURCE CT-Usage-Ingested.
002520     03  LINE PLUS 1.
002530         05  COL   1     PIC X(22)            VALUE "USAGE ERRORS         =".
002540         05  COL  24     PIC ZZZZZZ9          SOURCE CT-Usage-Errors.
002550     03  LINE PLUS 1.
002560         05  COL   1     PIC X(22)            VALUE "REVENUE INGESTED     =".
002570         05  COL  24     PIC ZZZZZZ9          SOURCE CT-Revenue-Ingested.
002580     03  LINE PLUS 1.
002590         05  COL   1     PIC X(22)            VALUE "REVENUE DUPS SKIPPED =".
002600         05  COL  24     PIC ZZZZZZ9          SOURCE CT-Revenue-Dups.
002610     03  LINE PLUS 1.
002620         05  COL   1     PIC X(22)            VALUE "REVENUE ERRORS       =".
002630         05  COL  24     PIC ZZZZZZ9          SOURCE CT-Revenue-Errors.
002640     03  LINE PLUS 1.
002650         05  COL   1     PIC X(22)            VALUE "CUSTOMERS CREATED    =".
002660         05  COL  24     PIC ZZZZZZ9          SOURCE CT-Customers-Created.
002670*
002680 WORKING-STORAGE         SECTION.
002690*-----------------------
002700 77  PROG-NAME               PIC X(17)   VALUE "UR040   (3.0.03)".
002710*
002720 01  WS-Data.
002730     03  UR-Usage-Status     PIC XX      VALUE ZERO.
002740     03  UR-Billing-Status   PIC XX      VALUE ZERO.
002750     03  UR-Print-Status     PIC XX      VALUE ZERO.
002760     03  WS-Page-Cnt         COMP        PIC 9(3)  VALUE ZERO.
002770     03  WS-Swap-Flag        PIC X       VALUE "N".
002780         88  UR-Table-Swapped    VALUE "Y".
002790         88  UR-Table-Not-Swapped VALUE "N".
002795     03  WSA-Date.
002796         05  WSA-cc          PIC 99.
002797         05  WSA-yy          PIC 99.
002798         05  WSA-mm          PIC 99.
002799         05  WSA-dd          PIC 99.
002800     03  filler              PIC X(5).
002810*
002820 COPY "wsdatefm.cob".
002830 COPY "wsfmtab.cob".
002840 COPY "wststab.cob".
002850 COPY "wssumrec.cob".
002860*
002870 01  WS-Work-Areas.
002880     03  WS-Avg-Profit       PIC S9(9)V9999  COMP-3  VALUE ZERO.
002890     03  WS-Margin-Work      PIC S9(7)V9999  COMP-3  VALUE ZERO.
002900     03  WS-Diff             PIC S9(9)V9999  COMP-3  VALUE ZERO.
002910     03  WS-Abs-Avg          PIC S9(9)V9999  COMP-3  VALUE ZERO.
002920     03  WS-Threshold        PIC S9(9)V9999  COMP-3  VALUE ZERO.
002930     03  WS-Hold-Feature     PIC X(24).
002940     03  WS-Hold-Cost        PIC S9(9)V99    COMP-3.
002950     03  WS-Hold-Revenue     PIC S9(9)V99    COMP-3.
002960     03  WS-Hold-Profit      PIC S9(9)V99    COMP-3.
002970     03  WS-Hold-Usage-Cnt   PIC 9(7)        COMP-3.
002980     03  WS-Hold-Revenue-Cnt PIC 9(7)        COMP-3.
002990     03  WS-Hold-Date        PIC X(10).
002995     03  WS-Daily-Tot-Cost    PIC S9(9)V99  COMP-3  VALUE ZERO.
002996     03  WS-Daily-Tot-Revenue PIC S9(9)V99  COMP-3  VALUE ZERO.
002997     03  WS-Daily-Tot-Profit  PIC S9(9)V99  COMP-3  VALUE ZERO.
003000     03  filler              PIC X(6).
003010*
003020 LINKAGE                 SECTION.
003030*
003040 COPY "wsctrl.cob".
003050*
003060 PROCEDURE DIVISION      USING UR-Ctrl-Totals.
003070*
003080 AA000-MAIN                  SECTION.
003090***********************************
003091     ACCEPT   WSA-Date FROM DATE YYYYMMDD.
003092     IF       WSA-Date NOT = "00000000"
003093              COMPUTE WS-Intl-Year = WSA-cc * 100 + WSA-yy
003094              MOVE    WSA-mm  TO WS-Intl-Month
003095              MOVE    WSA-dd  TO WS-Intl-Days
003096              MOVE    WS-Intl TO WS-Date.
003100     OPEN     INPUT USAGE-FILE.
003110     IF       UR-Usage-Status NOT = "00"
003120              DISPLAY  "UR040 - CANNOT OPEN USAGE-FILE - STATUS "
003130                       UR-Usage-Status
003140              GOBACK.
003150     PERFORM  DA010-LOAD-USAGE THRU DA010-EXIT.
003160     CLOSE    USAGE-FILE.
003170*
003180     OPEN     INPUT BILLING-FILE.
003190     IF       UR-Billing-Status NOT = "00"
003200              DISPLAY  "UR040 - CANNOT OPEN BILLING-FILE - STATUS "
003210                       UR-Billing-Status
003220              GOBACK.
003230     PERFORM  DA020-LOAD-BILLING THRU DA020-EXIT.
003240     CLOSE    BILLING-FILE.
003250*
003260     PERFORM  DA030-CALC-NET-PROFIT THRU DA030-EXIT.
003270     PERFORM  DA040-SORT-FEATURES THRU DA040-EXIT.
003280     PERFORM  DA045-SORT-TIME-SERIES THRU DA045-EXIT.
003290     PERFORM  DA050-BUILD-SUMMARY THRU DA050-EXIT.
003300     PERFORM  DA060-DETECT-OUTLIERS THRU DA060-EXIT.
003310     PERFORM  DA070-PRINT-REPORTS THRU DA070-EXIT.
003320     GOBACK.
003330*
003340 AA000-EXIT.  EXIT SECTION.
003350*
003360 DA010-LOAD-USAGE.
003370*----------------
003380     READ     USAGE-FILE AT END
003390              GO TO DA010-EXIT.
003400     IF       UR-Usage-Status NOT = "00"
003410              GO TO DA010-EXIT.
003420     PERFORM  DA011-ADD-USAGE-TO-TABLES THRU DA011-EXIT.
003430     GO TO    DA010-LOAD-USAGE.
003440 DA010-EXIT.
003450     EXIT.
003460*
003470 DA011-ADD-USAGE-TO-TABLES.
003480*-------------------------
003490*> Usage adds to both the feature table (cost, usage count) and
003500*> the daily time series (cost only - revenue comes later).
003510     SET      FM-Idx TO 1.
003520 DA011-FM-SCAN.
003530     IF       FM-Idx > FM-Tab-Count
003540              GO TO DA011-FM-ADD-NEW.
003550     IF       FM-Feature (FM-Idx) = UR-Feature
003560              ADD  UR-Cost TO FM-Total-Cost  (FM-Idx)
003570              ADD  1       TO FM-Usage-Count (FM-Idx)
003580              GO TO DA011-FM-DONE.
003590     SET      FM-Idx UP BY 1.
003600     GO TO    DA011-FM-SCAN.
003610 DA011-FM-ADD-NEW.
003620     ADD      1 TO FM-Tab-Count.
003630     SET      FM-Idx TO FM-Tab-Count.
003640     MOVE     UR-Feature TO FM-Feature (FM-Idx).
003650     MOVE     UR-Cost    TO FM-Total-Cost (FM-Idx).
003660     MOVE     ZERO       TO FM-Total-Revenue (FM-Idx).
003670     MOVE     1          TO FM-Usage-Count (FM-Idx).
003680     MOVE     ZERO       TO FM-Revenue-Count (FM-Idx).
003690 DA011-FM-DONE.
003700     SET      TS-Idx TO 1.
003710 DA011-TS-SCAN.
003720     IF       TS-Idx > TS-Tab-Count
003730              GO TO DA011-TS-ADD-NEW.
003740     IF       TS-Date (TS-Idx) = UR-Date
003750              ADD  UR-Cost TO TS-Total-Cost (TS-Idx)
003760              GO TO DA011-EXIT.
003770     SET      TS-Idx UP BY 1.
003780     GO TO    DA011-TS-SCAN.
003790 DA011-TS-ADD-NEW.
003800     ADD      1 TO TS-Tab-Count.
003810     SET      TS-Idx TO TS-Tab-Count.
003820     MOVE     UR-Date    TO TS-Date (TS-Idx).
003830     MOVE     UR-Cost    TO TS-Total-Cost (TS-Idx).
003840     MOVE     ZERO       TO TS-Total-Revenue (TS-Idx).
003850 DA011-EXIT.
003860     EXIT.
003870*
003880 DA020-LOAD-BILLING.
003890*-------------------
003900     READ     BILLING-FILE AT END
003910              GO TO DA020-EXIT.
003920     IF       UR-Billing-Status NOT = "00"
003930              GO TO DA020-EXIT.
003940     PERFORM  DA021-ADD-BILLING-TO-TABLES THRU DA021-EXIT.
003950     GO TO    DA020-LOAD-BILLING.
003960 DA020-EXIT.
003970     EXIT.
003980*
003990 DA021-ADD-BILLING-TO-TABLES.
004000*---------------------------
004010*> Featureless revenue (BR-Feature = spaces) still hits the
004020*> daily time series total but is excluded from the feature
004030*> table altogether - the summary is built off the feature
004040*> table so it inherits the same exclusion.
004050     IF       BR-Feature = SPACES
004060              GO TO DA021-TS-ONLY.
004070*
004080     SET      FM-Idx TO 1.
004090 DA021-FM-SCAN.
004100     IF       FM-Idx > FM-Tab-Count
004110              GO TO DA021-FM-ADD-NEW.
004120     IF       FM-Feature (FM-Idx) = BR-Feature
004130              ADD  BR-Revenue TO FM-Total-Revenue (FM-Idx)
004140              ADD  1          TO FM-Revenue-Count (FM-Idx)
004150              GO TO DA021-TS-ONLY.
004160     SET      FM-Idx UP BY 1.
004170     GO TO    DA021-FM-SCAN.
004180 DA021-FM-ADD-NEW.
004190     ADD      1 TO FM-Tab-Count.
004200     SET      FM-Idx TO FM-Tab-Count.
004210     MOVE     BR-Feature    TO FM-Feature (FM-Idx).
004220     MOVE     ZERO          TO FM-Total-Cost (FM-Idx).
004230     MOVE     BR-Revenue    TO FM-Total-Revenue (FM-Idx).
004240     MOVE     ZERO          TO FM-Usage-Count (FM-Idx).
004250     MOVE     1             TO FM-Revenue-Count (FM-Idx).
004260 DA021-TS-ONLY.
004270     SET      TS-Idx TO 1.
004280 DA021-TS-SCAN.
004290     IF       TS-Idx > TS-Tab-Count
004300              GO TO DA021-TS-ADD-NEW.
004310     IF       TS-Date (TS-Idx) = BR-Date
004320              ADD  BR-Revenue TO TS-Total-Revenue (TS-Idx)
004330              GO TO DA021-EXIT.
004340     SET      TS-Idx UP BY 1.
004350     GO TO    DA021-TS-SCAN.
004360 DA021-TS-ADD-NEW.
004370     ADD      1 TO TS-Tab-Count.
004380     SET      TS-Idx TO TS-Tab-Count.
004390     MOVE     BR-Date    TO TS-Date (TS-Idx).
004400     MOVE     ZERO       TO TS-Total-Cost (TS-Idx).
004410     MOVE     BR-Revenue TO TS-Total-Revenue (TS-Idx).
004420 DA021-EXIT.
004430     EXIT.
004440*
004450 DA030-CALC-NET-PROFIT.
004460*----------------------
004470     SET      FM-Idx TO 1.
004480 DA030-FM-LOOP.
004490     IF       FM-Idx > FM-Tab-Count
004500              GO TO DA030-TS-INIT.
004510     COMPUTE  FM-Net-Profit (FM-Idx) ROUNDED =
004520              FM-Total-Revenue (FM-Idx) - FM-Total-Cost (FM-Idx).
004530     SET      FM-Idx UP BY 1.
004540     GO TO    DA030-FM-LOOP.
004550 DA030-TS-INIT.
004555     MOVE     ZERO TO WS-Daily-Tot-Cost WS-Daily-Tot-Revenue
004556                       WS-Daily-Tot-Profit.
004560     SET      TS-Idx TO 1.
004570 DA030-TS-LOOP.
004580     IF       TS-Idx > TS-Tab-Count
004590              GO TO DA030-EXIT.
004600     COMPUTE  TS-Net-Profit (TS-Idx) ROUNDED =
004610              TS-Total-Revenue (TS-Idx) - TS-Total-Cost (TS-Idx).
004615     ADD      TS-Total-Cost    (TS-Idx) TO WS-Daily-Tot-Cost.
004616     ADD      TS-Total-Revenue (TS-Idx) TO WS-Daily-Tot-Revenue.
004617     ADD      TS-Net-Profit    (TS-Idx) TO WS-Daily-Tot-Profit.
004620     SET      TS-Idx UP BY 1.
004630     GO TO    DA030-TS-LOOP.
004640 DA030-EXIT.
004650     EXIT.
004660*
004670 DA040-SORT-FEATURES.
004680*-------------------
004690*> Bubble sort, net profit descending - table is never more than
004700*> a few hundred rows so a bubble sort costs nothing worth
004710*> re-coding for.
004720     IF       FM-Tab-Count < 2
004730              GO TO DA040-EXIT.
004740     SET      UR-Table-Swapped TO TRUE.
004750 DA040-PASS.
004760     IF       UR-Table-Not-Swapped
004770              GO TO DA040-EXIT.
004780     SET      UR-Table-Not-Swapped TO TRUE.
004790     SET      FM-Idx TO 1.
004800 DA040-COMPARE.
004810     IF       FM-Idx NOT < FM-Tab-Count
004820              GO TO DA040-PASS.
004830     IF       FM-Net-Profit (FM-Idx) < FM-Net-Profit (FM-Idx + 1)
004840              PERFORM DA041-SWAP-FEATURES THRU DA041-EXIT
004850              SET     UR-Table-Swapped TO TRUE.
004860     SET      FM-Idx UP BY 1.
004870     GO TO    DA040-COMPARE.
004880 DA040-EXIT.
004890     EXIT.
004900*
004910 DA041-SWAP-FEATURES.
004920*--------------------
004930     MOVE     FM-Feature       (FM-Idx)     TO WS-Hold-Feature.
004940     MOVE     FM-Total-Cost    (FM-Idx)     TO WS-Hold-Cost.
004950     MOVE     FM-Total-Revenue (FM-Idx)     TO WS-Hold-Revenue.
004960     MOVE     FM-Net-Profit    (FM-Idx)     TO WS-Hold-Profit.
004970     MOVE     FM-Usage-Count   (FM-Idx)     TO WS-Hold-Usage-Cnt.
004980     MOVE     FM-Revenue-Count (FM-Idx)     TO WS-Hold-Revenue-Cnt.
004990*
005000     MOVE     FM-Feature       (FM-Idx + 1) TO FM-Feature       (FM-Idx).
005010     MOVE     FM-Total-Cost    (FM-Idx + 1) TO FM-Total-Cost    (FM-Idx).
005020     MOVE     FM-Total-Revenue (FM-Idx + 1) TO FM-Total-Revenue (FM-Idx).
005030     MOVE     FM-Net-Profit    (FM-Idx + 1) TO FM-Net-Profit    (FM-Idx).
005040     MOVE     FM-Usage-Count   (FM-Idx + 1) TO FM-Usage-Count   (FM-Idx).
005050     MOVE     FM-Revenue-Count (FM-Idx + 1) TO FM-Revenue-Count (FM-Idx).
005060*
005070     MOVE     WS-Hold-Feature     TO FM-Feature       (FM-Idx + 1).
005080     MOVE     WS-Hold-Cost        TO FM-Total-Cost    (FM-Idx + 1).
005090     MOVE     WS-Hold-Revenue     TO FM-Total-Revenue (FM-Idx + 1).
005100     MOVE     WS-Hold-Profit      TO FM-Net-Profit    (FM-Idx + 1).
005110     MOVE     WS-Hold-Usage-Cnt   TO FM-Usage-Count   (FM-Idx + 1).
005120     MOVE     WS-Hold-Revenue-Cnt TO FM-Revenue-Count (FM-Idx + 1).
005130 DA041-EXIT.
005140     EXIT.
005150*
005160 DA045-SORT-TIME-SERIES.
005170*-----------------------
005180*> Same bubble idiom, ascending on the date string - YYYY-MM-DD
005190*> sorts chronologically as plain text.
005200     IF       TS-Tab-Count < 2
005210              GO TO DA045-EXIT.
005220     SET      UR-Table-Swapped TO TRUE.
005230 DA045-PASS.
005240     IF       UR-Table-Not-Swapped
005250              GO TO DA045-EXIT.
005260     SET      UR-Table-Not-Swapped TO TRUE.
005270     SET      TS-Idx TO 1.
005280 DA045-COMPARE.
005290     IF       TS-Idx NOT < TS-Tab-Count
005300              GO TO DA045-PASS.
005310     IF       TS-Date (TS-Idx) > TS-Date (TS-Idx + 1)
005320              PERFORM DA046-SWAP-TIME-SERIES THRU DA046-EXIT
005330              SET     UR-Table-Swapped TO TRUE.
005340     SET      TS-Idx UP BY 1.
005350     GO TO    DA045-COMPARE.
005360 DA045-EXIT.
005370     EXIT.
005380*
005390 DA046-SWAP-TIME-SERIES.
005400*-----------------------
005410     MOVE     TS-Date          (TS-Idx)     TO WS-Hold-Date.
005420     MOVE     TS-Total-Cost    (TS-Idx)     TO WS-Hold-Cost.
005430     MOVE     TS-Total-Revenue (TS-Idx)     TO WS-Hold-Revenue.
005440     MOVE     TS-Net-Profit    (TS-Idx)     TO WS-Hold-Profit.
005450*
005460     MOVE     TS-Date          (TS-Idx + 1) TO TS-Date          (TS-Idx).
005470     MOVE     TS-Total-Cost    (TS-Idx + 1) TO TS-Total-Cost    (TS-Idx).
005480     MOVE     TS-Total-Revenue (TS-Idx + 1) TO TS-Total-Revenue (TS-Idx).
005490     MOVE     TS-Net-Profit    (TS-Idx + 1) TO TS-Net-Profit    (TS-Idx).
005500*
005510     MOVE     WS-Hold-Date     TO TS-Date          (TS-Idx + 1).
005520     MOVE     WS-Hold-Cost     TO TS-Total-Cost    (TS-Idx + 1).
005530     MOVE     WS-Hold-Revenue  TO TS-Total-Revenue (TS-Idx + 1).
005540     MOVE     WS-Hold-Profit   TO TS-Net-Profit    (TS-Idx + 1).
005550 DA046-EXIT.
005560     EXIT.
005570*
005580 DA050-BUILD-SUMMARY.
005590*--------------------
005600     MOVE     ZERO TO SU-Total-Cost SU-Total-Revenue SU-Total-Profit.
005610     MOVE     FM-Tab-Count TO SU-Feature-Count.
005620     SET      FM-Idx TO 1.
005630 DA050-TOTAL-LOOP.
005640     IF       FM-Idx > FM-Tab-Count
005650              GO TO DA050-MARGIN.
005660     ADD      FM-Total-Cost    (FM-Idx) TO SU-Total-Cost.
005670     ADD      FM-Total-Revenue (FM-Idx) TO SU-Total-Revenue.
005680     SET      FM-Idx UP BY 1.
005690     GO TO    DA050-TOTAL-LOOP.
005700 DA050-MARGIN.
005710     COMPUTE  SU-Total-Profit ROUNDED = SU-Total-Revenue - SU-Total-Cost.
005720     IF       SU-Total-Revenue > ZERO
005730              COMPUTE WS-Margin-Work ROUNDED =
005740                      (SU-Total-Profit / SU-Total-Revenue) * 100
005750              COMPUTE SU-Profit-Margin ROUNDED = WS-Margin-Work
005760     ELSE
005770              MOVE  ZERO TO SU-Profit-Margin
005780     END-IF.
005790*
005800     IF       FM-Tab-Count = ZERO
005810              MOVE SPACES TO SU-Most-Profitable SU-Least-Profitable
005820              GO TO DA050-DATES.
005830*> Table is sorted net-profit descending by DA040 - first row is
005840*> the most profitable, last row the least.
005850     MOVE     FM-Feature (1) TO SU-Most-Profitable.
005860     MOVE     FM-Feature (FM-Tab-Count) TO SU-Least-Profitable.
005870 DA050-DATES.
005880     IF       TS-Tab-Count = ZERO
005890              MOVE SPACES TO SU-Date-Start SU-Date-End
005900              GO TO DA050-EXIT.
005910     MOVE     TS-Date (1) TO SU-Date-Start.
005920     MOVE     TS-Date (TS-Tab-Count) TO SU-Date-End.
005930 DA050-EXIT.
005940     EXIT.
005950*
005960 DA060-DETECT-OUTLIERS.
005970*----------------------
005980     MOVE     ZERO TO OF-Tab-Count.
005990     IF       FM-Tab-Count = ZERO
006000              GO TO DA060-EXIT.
006010     COMPUTE  WS-Avg-Profit ROUNDED = SU-Total-Profit / FM-Tab-Count.
006020*> A zero average never flags anyone, whatever the individual
006030*> feature profits look like - see the 16/01/26 change note.
006040     IF       WS-Avg-Profit = ZERO
006050              GO TO DA060-EXIT.
006060     MOVE     WS-Avg-Profit TO WS-Abs-Avg.
006070     IF       WS-Abs-Avg < ZERO
006080              COMPUTE WS-Abs-Avg = WS-Abs-Avg * -1.
006090     COMPUTE  WS-Threshold = WS-Abs-Avg * 0.5.
006100     SET      FM-Idx TO 1.
006110 DA060-LOOP.
006120     IF       FM-Idx > FM-Tab-Count
006130              GO TO DA060-EXIT.
006140     COMPUTE  WS-Diff = FM-Net-Profit (FM-Idx) - WS-Avg-Profit.
006150     IF       WS-Diff < ZERO
006160              COMPUTE WS-Diff = WS-Diff * -1.
006170     IF       WS-Diff > WS-Threshold
006180              PERFORM DA061-ADD-OUTLIER THRU DA061-EXIT.
006190     SET      FM-Idx UP BY 1.
006200     GO TO    DA060-LOOP.
006210 DA060-EXIT.
006220     EXIT.
006230*
006240 DA061-ADD-OUTLIER.
006250*------------------
006260     ADD      1 TO OF-Tab-Count.
006270     SET      OF-Idx TO OF-Tab-Count.
006280     MOVE     FM-Feature (FM-Idx)    TO OF-Feature (OF-Idx).
006290     MOVE     FM-Net-Profit (FM-Idx) TO OF-Net-Profit (OF-Idx).
006300     IF       FM-Net-Profit (FM-Idx) > WS-Avg-Profit
006310              MOVE "HIGH-PROFIT" TO OF-Type (OF-Idx)
006320     ELSE
006330              MOVE "HIGH-LOSS"   TO OF-Type (OF-Idx)
006340     END-IF.
006350 DA061-EXIT.
006360     EXIT.
006370*
006380 DA070-PRINT-REPORTS.
006390*--------------------
006400     OPEN     OUTPUT PRINT-FILE.
006410     IF       UR-Print-Status NOT = "00"
006420              DISPLAY  "UR040 - CANNOT OPEN PRINT-FILE - STATUS "
006430                       UR-Print-Status
006440              GO TO DA070-EXIT.
006450*
006460     INITIATE UR-Feature-Report.
006470     SET      FM-Idx TO 1.
006480 DA070-FEATURE-LOOP.
006490     IF       FM-Idx > FM-Tab-Count
006500              GO TO DA070-FEATURE-DONE.
006510     GENERATE FM-Detail-Line.
006520     SET      FM-Idx UP BY 1.
006530     GO TO    DA070-FEATURE-LOOP.
006540 DA070-FEATURE-DONE.
006550     TERMINATE UR-Feature-Report.
006560*
006570     INITIATE UR-Daily-Report.
006580     SET      TS-Idx TO 1.
006590 DA070-DAILY-LOOP.
006600     IF       TS-Idx > TS-Tab-Count
006610              GO TO DA070-DAILY-DONE.
006620     GENERATE TS-Detail-Line.
006630     SET      TS-Idx UP BY 1.
006640     GO TO    DA070-DAILY-LOOP.
006650 DA070-DAILY-DONE.
006660     TERMINATE UR-Daily-Report.
006670*
006680     INITIATE UR-Summary-Report.
006690     GENERATE SU-Totals-Line.
006700     IF       OF-Tab-Count > ZERO
006710              SET  OF-Idx TO 1
006720              PERFORM DA071-PRINT-OUTLIERS THRU DA071-EXIT.
006730     GENERATE SU-Ingestion-Line.
006740     TERMINATE UR-Summary-Report.
006750*
006760     CLOSE    PRINT-FILE.
006770 DA070-EXIT.
006780     EXIT.
006790*
006800 DA071-PRINT-OUTLIERS.
006810*---------------------
006820     IF       OF-Idx > OF-Tab-Count
006830              GO TO DA071-EXIT.
006840     GENERATE OF-Detail-Line.
006850     SET      OF-Idx UP BY 1.
006860     GO TO    DA071-PRINT-OUTLIERS.
006870 DA071-EXIT.
006880     EXIT.
