000100*****************************************************************
000200*                                                               *
000300*  Working Table For The Daily Time Series                      *
000400*     One entry per calendar day seen in usage or billing input *
000500*     for the run - built by ur040 ab-sections, sorted date     *
000600*     ascending (string order = chronological), printed as      *
000700*     REPORT 2.                                                 *
000800*                                                               *
000900*****************************************************************
001000*
001100* 06/01/26 vbc - Created.
001200*
001300 01  UR-Time-Series-Table.
001400     03  TS-Tab-Count      comp         pic 9(5)   value zero.
001500     03  TS-Tab-Entry      occurs 1000 times
001600                           indexed by TS-Idx.
001700         05  TS-Date           pic x(10).
001800         05  TS-Total-Cost     pic s9(9)v99  comp-3.
001900         05  TS-Total-Revenue  pic s9(9)v99  comp-3.
002000         05  TS-Net-Profit     pic s9(9)v99  comp-3.
002050         05  filler            pic x(4).
