000100*****************************************************************
000200*                                                               *
000300*                 Charge To Billing Record Mapping              *
000400*                                                               *
000500*      Reads the raw payment-processor charge feed and writes   *
000600*      the normalized Billing-File used by ur010 ingestion.     *
000700*      Also rolls up revenue by feature for the console total.  *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.             UR020.
001500*
001600 AUTHOR.                 V B COEN.
001700*
001800 INSTALLATION.           APPLEWOOD COMPUTERS - BUREAU DIVISION.
001900*
002000 DATE-WRITTEN.           14/09/84.
002100*
002200 DATE-COMPILED.          14/01/26.
002300*
002400 SECURITY.               COPYRIGHT (C) 1984-2026 & LATER,
002500*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002600*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
002700*                        THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.            CHARGE TO BILLING RECORD MAPPING.
003000*                        STARTED LIFE AS THE BUREAU "TIME-SHARE
003100*                        FEATURE BILLING" EXTRACT, REWORKED FOR
003200*                        API / SAAS USAGE-VS-REVENUE ANALYSIS.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FILES USED :
003900*                        CHARGE-FILE.   RAW CHARGE FEED - INPUT.
004000*                        BILLING-FILE.  MAPPED BILLING RECS - OUT.
004100*
004200*    ERROR MESSAGES USED.
004300*                        NONE - BAD CHARGES ARE SIMPLY EXCLUDED.
004400*
004500* CHANGES:
004600* 14/09/84 vbc - 1.0 Created - bureau feature-usage extract for
004700*                    time-share client re-billing.
004800* 02/11/86 vbc -  .1 Added subscription-tier field to extract.
004900* 19/04/91 vbc -  .2 Rename of feature-usage to charge extract
005000*                    following the bureau's tariff review.
005100* 11/01/98 vbc - 2.0 Year 2000 date window fix - all dates now
005200*                    carry a full four digit century, extract
005300*                    and re-validated against 1999/2000 samples.
005400* 23/07/02 vbc -  .1 Dropped the punch-card export step, feed
005500*                    now arrives as a flat file from the bureau.
005600* 16/04/24 vbc         Copyright notice update superseding all
005700*                      previous notices.
005800* 29/12/25 vbc - 3.0 Restated as UR020 for the Usage v Revenue
005900*                    Analyzer - charge feed now carries an
006000*                    external event id and paid flag from the
006100*                    new payment processor interface.
006200* 12/01/26 vbc -  .1 Cents to dollars conversion moved here from
006300*                    ur010 - ur010 now only sees dollar amounts.
006400* 14/01/26 vbc -  .2 Added per-feature revenue rollup display at
006500*                    EOJ - asked for at the January review.
006550* 20/01/26 vbc -  .3 Condition-name added on the Charge-File status
006560*                    byte - the two open/read status tests read
006570*                    better against a name than the raw "00".
006600*
006700*****************************************************************
006800*
006900 ENVIRONMENT             DIVISION.
007000*================================
007100*
007200 COPY "envdiv.cob".
007300*
007400 INPUT-OUTPUT            SECTION.
007500 FILE-CONTROL.
007600 COPY "selurchg.cob".
007700 COPY "selurbil.cob".
007800*
007900 DATA                    DIVISION.
008000*================================
008100*
008200 FILE SECTION.
008300*
008400 COPY "fdurchg.cob".
008500 COPY "fdurbil.cob".
008600*
008700 WORKING-STORAGE         SECTION.
008800*-----------------------
008900 77  PROG-NAME               PIC X(17)   VALUE "UR020   (3.0.02)".
009000*
009100 01  WS-Data.
009200     03  UR-Charge-Status    PIC XX      VALUE ZERO.
009210         88  UR-Charge-Status-OK  VALUE "00".
009300     03  UR-Billing-Status   PIC XX      VALUE ZERO.
009400     03  WS-Charges-Read     COMP        PIC 9(7)  VALUE ZERO.
009500     03  WS-Charges-Mapped   COMP        PIC 9(7)  VALUE ZERO.
009600     03  WS-Charges-Rejected COMP        PIC 9(7)  VALUE ZERO.
009700     03  WS-Amount-Dollars   PIC S9(7)V99.
009800     03  filler              PIC X(9).
009900*
010000 COPY "wsdatefm.cob".
010100*
010200 01  CA-Feature-Rollup.
010300     03  CA-Roll-Count       COMP         PIC 9(5)  VALUE ZERO.
010400     03  CA-Roll-Entry       OCCURS 500 TIMES
010500                             INDEXED BY CA-Idx.
010600         05  CA-Roll-Feature     PIC X(24).
010700         05  CA-Roll-Revenue     PIC S9(9)V99  COMP-3.
010800     03  filler              PIC X(4).
010900*
011000 01  WS-Report-Line          PIC X(60)   VALUE SPACES.
011100*
011150 01  filler                  PIC X(20)   VALUE SPACES.
011200*
011300 PROCEDURE DIVISION.
011400*
011500 AA000-MAIN                  SECTION.
011600***********************************
011700     OPEN     INPUT  CHARGE-FILE.
011800     IF       NOT UR-Charge-Status-OK
011900              DISPLAY  "UR020 - CANNOT OPEN CHARGE-FILE - STATUS "
012000                       UR-Charge-Status
012100              GOBACK.
012200*
012300     OPEN     OUTPUT BILLING-FILE.
012400     IF       UR-Billing-Status NOT = "00"
012500              DISPLAY  "UR020 - CANNOT OPEN BILLING-FILE - STATUS "
012600                       UR-Billing-Status
012700              CLOSE    CHARGE-FILE
012800              GOBACK.
012900*
013000     PERFORM  CA010-MAP-CHARGES THRU CA010-EXIT.
013100*
013200     CLOSE    CHARGE-FILE
013300              BILLING-FILE.
013400*
013500     PERFORM  CA020-SHOW-ROLLUP THRU CA020-EXIT.
013600*
013700     DISPLAY  "UR020 - CHARGES READ     = " WS-Charges-Read.
013800     DISPLAY  "UR020 - CHARGES MAPPED   = " WS-Charges-Mapped.
013900     DISPLAY  "UR020 - CHARGES REJECTED = " WS-Charges-Rejected.
014000     GOBACK.
014100*
014200 AA000-EXIT.  EXIT SECTION.
014300*
014400 CA010-MAP-CHARGES.
014500*-----------------
014600     READ     CHARGE-FILE AT END
014700              GO TO CA010-EXIT.
014800     IF       NOT UR-Charge-Status-OK
014900              GO TO CA010-EXIT.
015000     ADD      1 TO WS-Charges-Read.
015100     PERFORM  CA011-MAP-ONE-CHARGE THRU CA011-EXIT.
015200     GO TO    CA010-MAP-CHARGES.
015300 CA010-EXIT.
015400     EXIT.
015500*
015600 CA011-MAP-ONE-CHARGE.
015700*--------------------
015800*> Include only paid = "Y" and amount in cents > zero.  Amount
015900*> arrives as whole cents so the dollar conversion is exact -
016000*> divide by 100 with no rounding loss.
016100     IF       CR-Paid-Flag NOT = "Y" OR CR-Amount-Cents NOT > ZERO
016200              ADD      1 TO WS-Charges-Rejected
016300              GO TO    CA011-EXIT.
016400*
016500     COMPUTE  WS-Amount-Dollars = CR-Amount-Cents / 100.
016600*
016700     MOVE     CR-Date        TO BR-Date.
016800     MOVE     WS-Amount-Dollars TO BR-Revenue.
016900     MOVE     CR-Subs-Type   TO BR-Subs-Type.
017000     MOVE     CR-External-Id TO BR-External-Id.
017100     MOVE     CR-Event-Type  TO BR-Event-Type.
017200     MOVE     CR-Paid-Flag   TO BR-Paid-Flag.
017300*
017400     IF       CR-Customer-Id = SPACES
017500              MOVE   "unknown"        TO BR-Customer-Id
017600     ELSE
017700              MOVE   CR-Customer-Id   TO BR-Customer-Id
017800     END-IF.
017900*
018000     IF       CR-Feature = SPACES
018100              MOVE   "subscription"   TO BR-Feature
018200     ELSE
018300              MOVE   CR-Feature       TO BR-Feature
018400     END-IF.
018500*
018600     WRITE    BR-Record.
018700     IF       UR-Billing-Status NOT = "00"
018800              DISPLAY  "UR020 - WRITE BILLING-FILE FAILED - STATUS "
018900                       UR-Billing-Status
019000              GO TO    CA011-EXIT.
019100     ADD      1 TO WS-Charges-Mapped.
019200*
019300*> Per-feature revenue rollup - skips blank-feature records, ie
019400*> the "subscription" default above never rolls into a feature
019500*> total - matches the old manual tally sheet Billing kept before
019510*> this run was automated.
019600     IF       CR-Feature = SPACES
019610              GO TO CA011-EXIT.
019620     PERFORM  CA012-ADD-TO-ROLLUP THRU CA012-EXIT.
019800 CA011-EXIT.
019900     EXIT.
020000*
020100 CA012-ADD-TO-ROLLUP.
020200*--------------------
020300     SET      CA-Idx TO 1.
020400 CA012-SCAN.
020500     IF       CA-Idx > CA-Roll-Count
020600              GO TO CA012-ADD-NEW.
020700     IF       CA-Roll-Feature (CA-Idx) = CR-Feature
020800              ADD      WS-Amount-Dollars TO CA-Roll-Revenue (CA-Idx)
020900              GO TO    CA012-EXIT.
021000     SET      CA-Idx UP BY 1.
021100     GO TO    CA012-SCAN.
021200 CA012-ADD-NEW.
021300     ADD      1 TO CA-Roll-Count.
021400     SET      CA-Idx TO CA-Roll-Count.
021500     MOVE     CR-Feature        TO CA-Roll-Feature (CA-Idx).
021600     MOVE     WS-Amount-Dollars TO CA-Roll-Revenue (CA-Idx).
021700 CA012-EXIT.
021800     EXIT.
021900*
022000 CA020-SHOW-ROLLUP.
022100*-----------------
022200     IF       CA-Roll-Count = ZERO
022300              GO TO CA020-EXIT.
022400     DISPLAY  "UR020 - REVENUE BY FEATURE (mapped charges) -".
022500     SET      CA-Idx TO 1.
022600 CA020-LOOP.
022700     IF       CA-Idx > CA-Roll-Count
022800              GO TO CA020-EXIT.
022900     MOVE     SPACES TO WS-Report-Line.
023000     MOVE     CA-Roll-Feature (CA-Idx) TO WS-Report-Line (1:24).
023100     MOVE     CA-Roll-Revenue (CA-Idx) TO WS-Report-Line (26:14).
023200     DISPLAY  WS-Report-Line.
023300     SET      CA-Idx UP BY 1.
023400     GO TO    CA020-LOOP.
023500 CA020-EXIT.
023600     EXIT.
