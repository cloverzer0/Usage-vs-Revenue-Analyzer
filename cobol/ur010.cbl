000100*****************************************************************
000200*                                                               *
000300*             Usage And Revenue Ingestion / Normalization       *
000400*                                                               *
000500*      Validates and loads the Usage-File and Billing-File      *
000600*      against the Customer-Master, producing the normalized   *
000700*      event files consumed by ur040.                          *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.             UR010.
001500*
001600 AUTHOR.                 V B COEN.
001700*
001800 INSTALLATION.           APPLEWOOD COMPUTERS - BUREAU DIVISION.
001900*
002000 DATE-WRITTEN.           03/06/83.
002100*
002200 DATE-COMPILED.          09/01/26.
002300*
002400 SECURITY.               COPYRIGHT (C) 1983-2026 & LATER,
002500*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002600*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
002700*                        THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.            INGEST USAGE AND BILLING INPUT AGAINST
003000*                        THE CUSTOMER MASTER, BUILDING THE
003100*                        NORMALIZED EVENT FILES AND THE CONTROL
003200*                        TOTALS FOR THE RUN.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FILES USED :
003900*                        USAGE-FILE.          INPUT.
004000*                        BILLING-FILE.        INPUT.
004100*                        CUSTOMER-MASTER.     INPUT-OUTPUT (I/O).
004200*                        NORMALIZED-USAGE.    OUTPUT.
004300*                        NORMALIZED-REVENUE.  INPUT-OUTPUT (I/O) -
004310*                                             LOADED WHOLE AT START,
004320*                                             REWRITTEN WHOLE AT EOJ.
004400*
004500*    ERROR MESSAGES USED.
004600*                        NONE - BAD RECORDS ARE COUNTED, NOT
004700*                        ABORTED.  SEE UR-CTRL-TOTALS AT EOJ.
004800*
004900* CHANGES:
005000* 03/06/83 vbc - 1.0 Created - bureau customer cross-reference
005100*                    build for the feature-usage extract.
005200* 17/02/88 vbc -  .1 Get-or-create logic added so a first-seen
005300*                    customer is no longer rejected outright.
005400* 21/09/93 vbc -  .2 Plan defaulting to "Unknown" added for
005500*                    customers with no tariff on file.
005600* 09/01/98 vbc - 2.0 Year 2000 fix - CM-Id and all date fields
005700*                    re-checked for century rollover, bureau
005800*                    master rebuilt and re-validated.
005900* 04/05/03 vbc -  .1 Dropped the card-image customer load, master
006000*                    now loads from the sequential file only.
006100* 16/04/24 vbc         Copyright notice update superseding all
006200*                      previous notices.
006300* 29/12/25 vbc - 3.0 Restated as UR010 for the Usage v Revenue
006400*                    Analyzer - usage and billing now come from
006500*                    the API/SaaS feed rather than bureau tapes.
006600* 05/01/26 vbc -  .1 Added Normalized-Usage / Normalized-Revenue
006700*                    output - ur040 no longer reads the raw
006800*                    Usage-File / Billing-File directly.
006900* 09/01/26 vbc -  .2 Revenue idempotency table added - duplicate
007000*                    external ids within a run were slipping
007100*                    through and double-counting revenue.
007150* 19/01/26 vbc -  .3 UR-Ctrl-Totals moved to linkage, chained in
007160*                    from UR900 - the EOJ figures were dying with
007170*                    the program instead of reaching the summary
007180*                    report and the driver's own console total.
007190* 20/01/26 vbc -  .4 Revenue idempotency table widened to hold the
007191*                    full Normalized-Revenue record and reloaded
007192*                    from the file at start of run (AB005) instead
007193*                    of starting empty - .2 above only ever caught
007194*                    duplicates seen within the same run, so a
007195*                    charge re-sent on a later night was slipping
007196*                    through as new revenue.  Normalized-Revenue
007197*                    now rewritten whole at EOJ (AB901) from the
007198*                    same store, same load/rewrite shape already
007199*                    used for Customer-Master.
007200*
007300*****************************************************************
007400*
007500 ENVIRONMENT             DIVISION.
007600*================================
007700*
007800 COPY "envdiv.cob".
007900*
008000 INPUT-OUTPUT            SECTION.
008100 FILE-CONTROL.
008200 COPY "selurusg.cob".
008300 COPY "selurbil.cob".
008400 COPY "selurcus.cob".
008500 COPY "selurnus.cob".
008600 COPY "selurnrv.cob".
008700*
008800 DATA                    DIVISION.
008900*================================
009000*
009100 FILE SECTION.
009200*
009300 COPY "fdurusg.cob".
009400 COPY "fdurbil.cob".
009500 COPY "fdurcus.cob".
009600 COPY "fdurnus.cob".
009700 COPY "fdurnrv.cob".
009800*
009900 WORKING-STORAGE         SECTION.
010000*-----------------------
010100 77  PROG-NAME               PIC X(17)   VALUE "UR010   (3.0.02)".
010200*
010300 01  WS-Data.
010400     03  UR-Usage-Status        PIC XX   VALUE ZERO.
010500     03  UR-Billing-Status      PIC XX   VALUE ZERO.
010600     03  UR-Customer-Status     PIC XX   VALUE ZERO.
010700     03  UR-Norm-Usage-Status   PIC XX   VALUE ZERO.
010800     03  UR-Norm-Revenue-Status PIC XX   VALUE ZERO.
010900     03  WS-Next-Cust-Id        COMP     PIC 9(7)  VALUE ZERO.
011000     03  WS-Found-Idx           COMP     PIC 9(5)  VALUE ZERO.
011010     03  WS-Match-Source        PIC X(7).
011020     03  WS-Match-External-Id   PIC X(30).
011030     03  WS-Match-Ext-Id        PIC X(20).
011040     03  WS-Found-Cust-Id       COMP     PIC 9(7)  VALUE ZERO.
011100     03  filler                 PIC X(6).
011200*
011300 COPY "wsdatefm.cob".
011400 COPY "wscmrec.cob".
011450 COPY "wscmtab.cob".
011600*
011650 COPY "wsnrtab.cob".
012300*
012400 01  WS-Event-Type-Work      PIC X(12).
012500     88  UR-Valid-Event-Type VALUE "INVOICE     " "CHARGE      "
012600                                   "REFUND      " "SUBSCRIPTION"
012700                                   "PAYMENT     ".
012800*
012810 LINKAGE                 SECTION.
012820*
012830 COPY "wsctrl.cob".
012840*
012900 PROCEDURE DIVISION      USING UR-Ctrl-Totals.
013000*
013100 AA000-MAIN                  SECTION.
013200***********************************
013300     PERFORM  AB000-LOAD-CUSTOMER-MASTER THRU AB000-EXIT.
013310     PERFORM  AB005-LOAD-REVENUE-STORE   THRU AB005-EXIT.
013400*
013500     OPEN     INPUT  USAGE-FILE.
013600     OPEN     OUTPUT NORMALIZED-USAGE.
013700     PERFORM  AB010-INGEST-USAGE THRU AB010-EXIT.
013800     CLOSE    USAGE-FILE
013900              NORMALIZED-USAGE.
014000*
014100     OPEN     INPUT  BILLING-FILE.
014300     PERFORM  AB030-INGEST-REVENUE THRU AB030-EXIT.
014400     CLOSE    BILLING-FILE.
014600*
014700     PERFORM  AB900-WRITE-CUSTOMER-MASTER   THRU AB900-EXIT.
014710     PERFORM  AB901-WRITE-NORMALIZED-REVENUE THRU AB901-EXIT.
014800*
014900     DISPLAY  "UR010 - USAGE INGESTED      = " CT-Usage-Ingested.
015000     DISPLAY  "UR010 - USAGE ERRORS        = " CT-Usage-Errors.
015100     DISPLAY  "UR010 - REVENUE INGESTED    = " CT-Revenue-Ingested.
015200     DISPLAY  "UR010 - REVENUE DUPS SKIPPED= " CT-Revenue-Dups.
015300     DISPLAY  "UR010 - REVENUE ERRORS      = " CT-Revenue-Errors.
015400     DISPLAY  "UR010 - CUSTOMERS CREATED   = " CT-Customers-Created.
015500     GOBACK.
015600*
015700 AA000-EXIT.  EXIT SECTION.
015800*
015900 AB000-LOAD-CUSTOMER-MASTER.
016000*--------------------------
016100*> Pick up the master as it stood at the end of the last run -
016200*> the get-or-create logic below matches against this table
016300*> before adding anyone new.  A missing master (status 35) just
016400*> means this is the first run - start with an empty table.
016500     MOVE     ZERO TO CM-Tab-Count
016600                      WS-Next-Cust-Id.
016700     OPEN     INPUT CUSTOMER-MASTER.
016800     IF       UR-Customer-Status NOT = "00"
016900              CLOSE CUSTOMER-MASTER
017000              GO TO AB000-EXIT.
017100 AB000-READ-LOOP.
017200     READ     CUSTOMER-MASTER AT END
017300              GO TO AB000-CLOSE.
017400     IF       UR-Customer-Status NOT = "00"
017500              GO TO AB000-CLOSE.
017600     ADD      1 TO CM-Tab-Count.
017700     SET      CM-Idx TO CM-Tab-Count.
017800     MOVE     CM-Id          TO CM-Tab-Id          (CM-Idx).
017900     MOVE     CM-External-Id TO CM-Tab-External-Id (CM-Idx).
018000     MOVE     CM-Name        TO CM-Tab-Name         (CM-Idx).
018100     MOVE     CM-Plan        TO CM-Tab-Plan          (CM-Idx).
018200     IF       CM-Id > WS-Next-Cust-Id
018300              MOVE CM-Id TO WS-Next-Cust-Id.
018400     GO TO    AB000-READ-LOOP.
018500 AB000-CLOSE.
018600     CLOSE    CUSTOMER-MASTER.
018700 AB000-EXIT.
018800     EXIT.
018810*
018820 AB005-LOAD-REVENUE-STORE.
018830*------------------------
018840*> Pick up Normalized-Revenue as it stood at the end of the last
018850*> run - the idempotency scan in AB031 checks this table before
018860*> writing a new entry, and AB901 rewrites the file whole from it
018870*> at EOJ.  A missing file (status 35) just means this is the
018880*> first run - start with an empty table.
018890     MOVE     ZERO TO RS-Tab-Count.
018900     OPEN     INPUT NORMALIZED-REVENUE.
018910     IF       UR-Norm-Revenue-Status NOT = "00"
018920              CLOSE NORMALIZED-REVENUE
018930              GO TO AB005-EXIT.
018940 AB005-READ-LOOP.
018950     READ     NORMALIZED-REVENUE AT END
018960              GO TO AB005-CLOSE.
018970     IF       UR-Norm-Revenue-Status NOT = "00"
018980              GO TO AB005-CLOSE.
018990     ADD      1 TO RS-Tab-Count.
019000     SET      RS-Idx TO RS-Tab-Count.
019010     MOVE     NR-Cust-Id     TO NR-St-Cust-Id     (RS-Idx).
019020     MOVE     NR-Date        TO NR-St-Date        (RS-Idx).
019030     MOVE     NR-Feature     TO NR-St-Feature     (RS-Idx).
019040     MOVE     NR-Revenue     TO NR-St-Revenue     (RS-Idx).
019050     MOVE     NR-Subs-Type   TO NR-St-Subs-Type   (RS-Idx).
019060     MOVE     NR-External-Id TO NR-St-External-Id (RS-Idx).
019070     MOVE     NR-Event-Type  TO NR-St-Event-Type  (RS-Idx).
019080     MOVE     NR-Currency    TO NR-St-Currency    (RS-Idx).
019090     GO TO    AB005-READ-LOOP.
019100 AB005-CLOSE.
019110     CLOSE    NORMALIZED-REVENUE.
019120 AB005-EXIT.
019130     EXIT.
019140*
019150 AB010-INGEST-USAGE.
019160*------------------
019170     READ     USAGE-FILE AT END
019180              GO TO AB010-EXIT.
019190     IF       UR-Usage-Status NOT = "00"
019200              GO TO AB010-EXIT.
019210     PERFORM  AB011-INGEST-ONE-USAGE THRU AB011-EXIT.
019220     GO TO    AB010-INGEST-USAGE.
019230 AB010-EXIT.
019240     EXIT.
019250*
019260 AB011-INGEST-ONE-USAGE.
019270*----------------------
019280*> An invalid record never aborts the run - count it and move on.
019290     IF       UR-Feature = SPACES OR UR-Tokens-Used NOT NUMERIC
019300              ADD      1 TO CT-Usage-Errors
019310              GO TO    AB011-EXIT.
019320*
019330     MOVE     "usage"        TO WS-Match-Source.
019340     MOVE     SPACES         TO WS-Match-External-Id.
019350     PERFORM  AB020-FIND-OR-ADD-CUSTOMER THRU AB020-EXIT.
019360*
019370     MOVE     WS-Found-Cust-Id TO NU-Cust-Id.
019380     MOVE     UR-Date          TO NU-Date.
019390     MOVE     UR-Feature       TO NU-Feature.
019400     MOVE     UR-Tokens-Used   TO NU-Tokens-Used.
019410     MOVE     UR-Cost          TO NU-Unit-Cost.
019420     MOVE     "api"            TO NU-Source.
019430*
019440     WRITE    NU-Record.
019450     ADD      1 TO CT-Usage-Ingested.
019460 AB011-EXIT.
019470     EXIT.
019480*
019490 AB020-FIND-OR-ADD-CUSTOMER.
019500*---------------------------
019510*> Shared get-or-create, entered for both usage and revenue.
019520*> WS-Match-Source carries "usage" or the external id already
019530*> resolved by the caller - the customer match key is always the
019540*> external customer id from the input record.
019550     IF       WS-Match-Source = "usage"
019560              MOVE SPACES TO WS-Match-Ext-Id
019570     ELSE
019580              MOVE WS-Match-External-Id TO WS-Match-Ext-Id.
019590*> for usage records there is no customer id on the record in
019600*> this feed - the bureau feed folds usage into the "unknown"
019610*> customer bucket, same as the billing default.
019620     IF       WS-Match-Ext-Id = SPACES
019630              MOVE "unknown" TO WS-Match-Ext-Id.
019640*
019650     SET      CM-Idx TO 1.
019660 AB020-SCAN.
019670     IF       CM-Idx > CM-Tab-Count
019680              GO TO AB020-ADD-NEW.
019690     IF       CM-Tab-External-Id (CM-Idx) = WS-Match-Ext-Id
019700              MOVE CM-Tab-Id (CM-Idx) TO WS-Found-Cust-Id
019710              GO TO AB020-EXIT.
019720     SET      CM-Idx UP BY 1.
019730     GO TO    AB020-SCAN.
019740 AB020-ADD-NEW.
019750     ADD      1 TO WS-Next-Cust-Id.
019760     ADD      1 TO CM-Tab-Count.
019770     ADD      1 TO CT-Customers-Created.
019780     SET      CM-Idx TO CM-Tab-Count.
019790     MOVE     WS-Next-Cust-Id TO CM-Tab-Id          (CM-Idx).
019800     MOVE     WS-Match-Ext-Id TO CM-Tab-External-Id (CM-Idx).
019810     MOVE     WS-Match-Ext-Id TO CM-Tab-Name         (CM-Idx).
019820     MOVE     "Unknown"       TO CM-Tab-Plan          (CM-Idx).
019830     MOVE     WS-Next-Cust-Id TO WS-Found-Cust-Id.
019840 AB020-EXIT.
019850     EXIT.
019860*
019870 AB030-INGEST-REVENUE.
019880*---------------------
019890     READ     BILLING-FILE AT END
019900              GO TO AB030-EXIT.
019910     IF       UR-Billing-Status NOT = "00"
019920              GO TO AB030-EXIT.
019930     PERFORM  AB031-INGEST-ONE-REVENUE THRU AB031-EXIT.
019940     GO TO    AB030-INGEST-REVENUE.
019950 AB030-EXIT.
019960     EXIT.
019970*
019980 AB031-INGEST-ONE-REVENUE.
019990*------------------------
020000*> Idempotency first - a repeated external id is skipped
020010*> silently and not counted as ingested or as an error.
020020     SET      RS-Idx TO 1.
020030 AB031-DUP-SCAN.
020040     IF       RS-Idx > RS-Tab-Count
020050              GO TO AB031-NOT-DUP.
020060     IF       NR-St-External-Id (RS-Idx) = BR-External-Id
020070              ADD 1 TO CT-Revenue-Dups
020080              GO TO AB031-EXIT.
020090     SET      RS-Idx UP BY 1.
020100     GO TO    AB031-DUP-SCAN.
020110 AB031-NOT-DUP.
020120*
020130     MOVE     BR-Event-Type TO WS-Event-Type-Work.
020140     INSPECT  WS-Event-Type-Work CONVERTING
020150              "abcdefghijklmnopqrstuvwxyz" TO
020160              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020170     IF       NOT UR-Valid-Event-Type
020180              ADD      1 TO CT-Revenue-Errors
020190              GO TO    AB031-EXIT.
020200*
020210     MOVE     BR-Customer-Id TO WS-Match-External-Id.
020220     MOVE     "revenue"      TO WS-Match-Source.
020230     PERFORM  AB020-FIND-OR-ADD-CUSTOMER THRU AB020-EXIT.
020240*
020330*
020340     ADD      1 TO RS-Tab-Count.
020350     SET      RS-Idx TO RS-Tab-Count.
020360     MOVE     WS-Found-Cust-Id   TO NR-St-Cust-Id     (RS-Idx).
020361     MOVE     BR-Date            TO NR-St-Date        (RS-Idx).
020362     MOVE     BR-Feature         TO NR-St-Feature     (RS-Idx).
020363     MOVE     BR-Revenue         TO NR-St-Revenue     (RS-Idx).
020364     MOVE     BR-Subs-Type       TO NR-St-Subs-Type   (RS-Idx).
020365     MOVE     BR-External-Id     TO NR-St-External-Id (RS-Idx).
020366     MOVE     WS-Event-Type-Work TO NR-St-Event-Type  (RS-Idx).
020367     MOVE     "usd"              TO NR-St-Currency    (RS-Idx).
020380     ADD      1 TO CT-Revenue-Ingested.
020390 AB031-EXIT.
020400     EXIT.
020410*
020420 AB900-WRITE-CUSTOMER-MASTER.
020430*---------------------------
020440     OPEN     OUTPUT CUSTOMER-MASTER.
020450     IF       CM-Tab-Count = ZERO
020460              GO TO AB900-CLOSE.
020470     SET      CM-Idx TO 1.
020480 AB900-WRITE-LOOP.
020490     IF       CM-Idx > CM-Tab-Count
020500              GO TO AB900-CLOSE.
020510     MOVE     CM-Tab-Id          (CM-Idx) TO CM-Id.
020520     MOVE     CM-Tab-External-Id (CM-Idx) TO CM-External-Id.
020530     MOVE     CM-Tab-Name         (CM-Idx) TO CM-Name.
020540     MOVE     CM-Tab-Plan          (CM-Idx) TO CM-Plan.
020550     WRITE    CM-Record.
020560     SET      CM-Idx UP BY 1.
020570     GO TO    AB900-WRITE-LOOP.
020580 AB900-CLOSE.
020590     CLOSE    CUSTOMER-MASTER.
020600 AB900-EXIT.
020610     EXIT.
020620*
020630 AB901-WRITE-NORMALIZED-REVENUE.
020640*------------------------------
020650*> Rewrites Normalized-Revenue whole from the accumulated store -
020660*> every entry loaded at AB005 plus every one ingested this run.
020670*> Same whole-file rewrite shape as AB900 above.
020680     OPEN     OUTPUT NORMALIZED-REVENUE.
020690     IF       RS-Tab-Count = ZERO
020700              GO TO AB901-CLOSE.
020710     SET      RS-Idx TO 1.
020720 AB901-WRITE-LOOP.
020730     IF       RS-Idx > RS-Tab-Count
020740              GO TO AB901-CLOSE.
020750     MOVE     NR-St-Cust-Id     (RS-Idx) TO NR-Cust-Id.
020760     MOVE     NR-St-Date        (RS-Idx) TO NR-Date.
020770     MOVE     NR-St-Feature     (RS-Idx) TO NR-Feature.
020780     MOVE     NR-St-Revenue     (RS-Idx) TO NR-Revenue.
020790     MOVE     NR-St-Subs-Type   (RS-Idx) TO NR-Subs-Type.
020800     MOVE     NR-St-External-Id (RS-Idx) TO NR-External-Id.
020810     MOVE     NR-St-Event-Type  (RS-Idx) TO NR-Event-Type.
020820     MOVE     NR-St-Currency    (RS-Idx) TO NR-Currency.
020830     WRITE    NR-Record.
020840     SET      RS-Idx UP BY 1.
020850     GO TO    AB901-WRITE-LOOP.
020860 AB901-CLOSE.
020870     CLOSE    NORMALIZED-REVENUE.
020880 AB901-EXIT.
020890     EXIT.
