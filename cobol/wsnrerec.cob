000100*****************************************************************
000200*                                                               *
000300*  Record Definition For Normalized-Revenue File                *
000400*     Ingested/validated billing event, customer resolved to    *
000500*     the internal id, defaults applied                         *
000600*                                                               *
000700*****************************************************************
000800* Output of ur010 ab030-Ingest-Revenue, consumed by ur040.
000900*
001000* 05/01/26 vbc - Created.
001100* 13/01/26 vbc - Added NR-Currency after the Jan review asked
001200*                where the "usd" default landed - it wasn't
001300*                being carried anywhere before this.
001400*
001500 01  NR-Record.
001600     03  NR-Cust-Id        comp       pic 9(7).
001700     03  NR-Date           pic x(10).
001800     03  NR-Feature        pic x(24).    *> spaces = not attributable
001900     03  NR-Revenue        pic s9(7)v99.
002000     03  NR-Subs-Type      pic x(12).
002100     03  NR-External-Id    pic x(30).
002200     03  NR-Event-Type     pic x(12).
002300     03  NR-Currency       pic x(3).      *> defaults to "usd"
002400     03  filler            pic x(9).
