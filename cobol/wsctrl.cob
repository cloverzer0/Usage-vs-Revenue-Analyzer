000100*****************************************************************
000200*                                                               *
000300*  Working Storage For Ingestion Control Totals                 *
000400*     Filled in by ur010, carried via linkage into ur040's      *
000500*     summary section and ur900's EOJ console display.          *
000600*                                                               *
000700*****************************************************************
000800*
000900* 07/01/26 vbc - Created.
001000*
001100 01  UR-Ctrl-Totals.
001200     03  CT-Usage-Ingested    comp   pic 9(7)   value zero.
001300     03  CT-Usage-Errors      comp   pic 9(7)   value zero.
001400     03  CT-Revenue-Ingested  comp   pic 9(7)   value zero.
001500     03  CT-Revenue-Dups      comp   pic 9(7)   value zero.
001600     03  CT-Revenue-Errors    comp   pic 9(7)   value zero.
001700     03  CT-Customers-Created comp   pic 9(7)   value zero.
001800     03  filler               pic x(4).
