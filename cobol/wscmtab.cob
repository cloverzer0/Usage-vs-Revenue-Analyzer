000100*****************************************************************
000200*  WSCMTAB - In-Memory Customer Cross-Reference Table            *
000300*     So ur010, ur040 and ur016 can all resolve an external id   *
000400*     the same way - occurs count raised to 5000 after the Dec   *
000500*     test file overflowed 2000.                                 *
000600*****************************************************************
000700*
000800* 09/01/26 vbc - Created - split out of wscmrec.cob so the table
000900*                is working-storage only, not a second Customer-
001000*                Master record.
001100*
001200 01  UR-Customer-Table.
001300     03  CM-Tab-Count      comp         pic 9(7)   value zero.
001400     03  CM-Tab-Entry      occurs 5000 times
001500                           indexed by CM-Idx.
001600         05  CM-Tab-Id            pic 9(7).
001700         05  CM-Tab-External-Id   pic x(20).
001800         05  CM-Tab-Name          pic x(30).
001900         05  CM-Tab-Plan          pic x(12).
002000         05  filler               pic x(4).
