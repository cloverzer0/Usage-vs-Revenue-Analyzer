000100*> SELECT for Customer-Master.  04/01/26 vbc - Created.
000200     select   Customer-Master assign      "URCUSMAS"
000300                              organization sequential
000400                              status       UR-Customer-Status.
