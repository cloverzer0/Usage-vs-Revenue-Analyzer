000100*> FD for Normalized-Usage.  05/01/26 vbc - Created.
000200 fd  Normalized-Usage.
000300 copy "wsnurec.cob".
