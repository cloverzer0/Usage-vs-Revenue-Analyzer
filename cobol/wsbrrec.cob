000100*****************************************************************
000200*                                                               *
000300*  Record Definition For Billing File                           *
000400*     One line per customer payment event (invoice, charge,     *
000500*     refund, subscription or payment)                          *
000600*                                                               *
000700*****************************************************************
000800*  File size 118 bytes, line sequential, fixed.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/01/26 vbc - Created.
001300* 12/01/26 vbc - Added BR-Event-Type and BR-Paid-Flag, moved up
001400*                from the raw charge layout, per ur020 mapping.
001450* 16/01/26 vbc - Looked at padding this out for future growth
001460*                but every site reads this file at a hard 118 -
001470*                left it exact, next field added is a new
001480*                release of this copybook everywhere, not a pad.
001500*
001700 01  BR-Record.
001800     03  BR-Date           pic x(10).   *> yyyy-mm-dd
001900     03  BR-Customer-Id    pic x(20).   *> eg cus_1234, or "unknown"
002000     03  BR-Feature        pic x(24).   *> spaces if not attributable
002100     03  BR-Revenue        pic s9(7)v99. *> usd, signed display, 2 dp
002200     03  BR-Subs-Type      pic x(12).   *> basic / pro / enterprise
002300     03  BR-External-Id    pic x(30).   *> idempotency key
002400     03  BR-Event-Type     pic x(12).   *> INVOICE/CHARGE/REFUND/...
002500     03  BR-Paid-Flag      pic x.       *> Y or N
