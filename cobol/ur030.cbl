000100*****************************************************************
000200*                                                               *
000300*                   Usage Cost Rollup By Feature                *
000400*                                                               *
000500*      Sums UR-COST grouped by UR-FEATURE over every record on  *
000600*      the Usage-File - no paid/date filtering, unlike the      *
000700*      revenue side.  Console listing only, no print file.      *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.             UR030.
001500*
001600 AUTHOR.                 V B COEN.
001700*
001800 INSTALLATION.           APPLEWOOD COMPUTERS - BUREAU DIVISION.
001900*
002000 DATE-WRITTEN.           11/03/86.
002100*
002200 DATE-COMPILED.          10/01/26.
002300*
002400 SECURITY.               COPYRIGHT (C) 1986-2026 & LATER,
002500*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002600*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
002700*                        THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.            COST-PER-FEATURE ROLLUP OVER THE WHOLE
003000*                        USAGE-FILE.  UNFILTERED - EVERY RECORD
003100*                        ON THE FILE IS INCLUDED, UNLIKE UR020'S
003200*                        PAID/POSITIVE FILTER ON THE CHARGE SIDE.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FILES USED :
003900*                        USAGE-FILE.   INPUT.
004000*
004100*    ERROR MESSAGES USED.
004200*                        NONE.
004300*
004400* CHANGES:
004500* 11/03/86 vbc - 1.0 Created - time-share feature-usage cost
004600*                    summary for the quarterly tariff review.
004700* 08/08/90 vbc -  .1 Table size raised from 100 to 250 features
004800*                    after the electronic-mail tariff launch.
004900* 11/01/98 vbc - 2.0 Year 2000 fix - re-run against 1999/2000
005000*                    boundary test data, no date logic affected.
005100* 16/04/24 vbc         Copyright notice update superseding all
005200*                      previous notices.
005300* 29/12/25 vbc - 3.0 Restated as UR030 for the Usage v Revenue
005400*                    Analyzer - feature list now carries API
005500*                    model/endpoint names, table raised to 500.
005550* 20/01/26 vbc -  .1 Condition-name added on the Usage-File status
005560*                    byte - open/read tests now read against a
005570*                    name instead of the raw "00".
005600*
005700*****************************************************************
005800*
005900 ENVIRONMENT             DIVISION.
006000*================================
006100*
006200 COPY "envdiv.cob".
006300*
006400 INPUT-OUTPUT            SECTION.
006500 FILE-CONTROL.
006600 COPY "selurusg.cob".
006700*
006800 DATA                    DIVISION.
006900*================================
007000*
007100 FILE SECTION.
007200*
007300 COPY "fdurusg.cob".
007400*
007500 WORKING-STORAGE         SECTION.
007600*-----------------------
007700 77  PROG-NAME               PIC X(17)   VALUE "UR030   (3.0.01)".
007800*
007900 01  WS-Data.
008000     03  UR-Usage-Status     PIC XX      VALUE ZERO.
008010         88  UR-Usage-Status-OK  VALUE "00".
008100     03  WS-Usage-Read       COMP        PIC 9(7)  VALUE ZERO.
008200     03  filler              PIC X(9).
008300*
008400 COPY "wsdatefm.cob".
008500*
008600 01  DA-Feature-Rollup.
008700     03  DA-Roll-Count       COMP         PIC 9(5)  VALUE ZERO.
008800     03  DA-Roll-Entry       OCCURS 500 TIMES
008900                             INDEXED BY DA-Idx.
009000         05  DA-Roll-Feature     PIC X(24).
009100         05  DA-Roll-Cost        PIC S9(9)V99  COMP-3.
009200         05  DA-Roll-Usage-Count PIC 9(7)      COMP-3.
009300     03  filler              PIC X(4).
009400*
009500 01  WS-Report-Line          PIC X(60)   VALUE SPACES.
009600 01  filler                  PIC X(20)   VALUE SPACES.
009700*
009800 PROCEDURE DIVISION.
009900*
010000 AA000-MAIN                  SECTION.
010100***********************************
010200     OPEN     INPUT USAGE-FILE.
010300     IF       NOT UR-Usage-Status-OK
010400              DISPLAY  "UR030 - CANNOT OPEN USAGE-FILE - STATUS "
010500                       UR-Usage-Status
010600              GOBACK.
010700*
010800     PERFORM  EA010-ROLL-UP-USAGE THRU EA010-EXIT.
010900     CLOSE    USAGE-FILE.
011000*
011100     PERFORM  EA020-SHOW-ROLLUP THRU EA020-EXIT.
011200     DISPLAY  "UR030 - USAGE RECORDS READ = " WS-Usage-Read.
011300     GOBACK.
011400*
011500 AA000-EXIT.  EXIT SECTION.
011600*
011700 EA010-ROLL-UP-USAGE.
011800*-------------------
011900     READ     USAGE-FILE AT END
012000              GO TO EA010-EXIT.
012100     IF       NOT UR-Usage-Status-OK
012200              GO TO EA010-EXIT.
012300     ADD      1 TO WS-Usage-Read.
012400     PERFORM  EA011-ADD-TO-ROLLUP THRU EA011-EXIT.
012500     GO TO    EA010-ROLL-UP-USAGE.
012600 EA010-EXIT.
012700     EXIT.
012800*
012900 EA011-ADD-TO-ROLLUP.
013000*-------------------
013100*> Every record counts, whatever the feature or the cost - this
013200*> is a raw cost extract, not a profitability filter.
013300     SET      DA-Idx TO 1.
013400 EA011-SCAN.
013500     IF       DA-Idx > DA-Roll-Count
013600              GO TO EA011-ADD-NEW.
013700     IF       DA-Roll-Feature (DA-Idx) = UR-Feature
013800              ADD      UR-Cost TO DA-Roll-Cost (DA-Idx)
013900              ADD      1       TO DA-Roll-Usage-Count (DA-Idx)
014000              GO TO    EA011-EXIT.
014100     SET      DA-Idx UP BY 1.
014200     GO TO    EA011-SCAN.
014300 EA011-ADD-NEW.
014400     ADD      1 TO DA-Roll-Count.
014500     SET      DA-Idx TO DA-Roll-Count.
014600     MOVE     UR-Feature TO DA-Roll-Feature (DA-Idx).
014700     MOVE     UR-Cost    TO DA-Roll-Cost (DA-Idx).
014800     MOVE     1          TO DA-Roll-Usage-Count (DA-Idx).
014900 EA011-EXIT.
015000     EXIT.
015100*
015200 EA020-SHOW-ROLLUP.
015300*-----------------
015400     IF       DA-Roll-Count = ZERO
015500              GO TO EA020-EXIT.
015600     DISPLAY  "UR030 - COST BY FEATURE (all usage records) -".
015700     SET      DA-Idx TO 1.
015800 EA020-LOOP.
015900     IF       DA-Idx > DA-Roll-Count
016000              GO TO EA020-EXIT.
016100     MOVE     SPACES TO WS-Report-Line.
016200     MOVE     DA-Roll-Feature     (DA-Idx) TO WS-Report-Line (1:24).
016300     MOVE     DA-Roll-Cost        (DA-Idx) TO WS-Report-Line (26:14).
016400     MOVE     DA-Roll-Usage-Count (DA-Idx) TO WS-Report-Line (42:8).
016500     DISPLAY  WS-Report-Line.
016600     SET      DA-Idx UP BY 1.
016700     GO TO    EA020-LOOP.
016800 EA020-EXIT.
016900     EXIT.
