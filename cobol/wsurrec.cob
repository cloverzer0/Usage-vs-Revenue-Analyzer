000100*****************************************************************
000200*                                                               *
000300*  Record Definition For Usage File                             *
000400*     Metered per-feature consumption, one line per event       *
000500*                                                               *
000600*****************************************************************
000700*  File size 55 bytes, line sequential, fixed.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 vbc - Created.
001200* 11/01/26 vbc - UR-Cost widened from 9(5)v99 after overflow on
001300*                the gpt-4 feature in the w/e 26/12 test file.
001400*
001500 01  UR-Record.
001600     03  UR-Date           pic x(10).   *> yyyy-mm-dd
001700     03  UR-Feature        pic x(24).   *> eg gpt-4, gpt-3.5-turbo
001800     03  UR-Tokens-Used    pic 9(9).    *> units consumed
001900     03  UR-Cost           pic s9(7)v99. *> usd, signed display, 2 dp
002000     03  filler            pic x(3).
