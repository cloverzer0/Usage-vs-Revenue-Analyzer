000100*> FD for Usage-File.  29/12/25 vbc - Created.
000200 fd  Usage-File.
000300 copy "wsurrec.cob".
