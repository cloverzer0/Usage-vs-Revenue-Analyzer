000100*****************************************************************
000200*  WSNRTAB - In-Memory Normalized-Revenue Accumulated Store       *
000300*     Full NR-Record content held in working storage so a run    *
000400*     can dup-check against every event ever ingested, not just  *
000500*     the ones seen since midnight - occurs count matches the    *
000600*     20000 the old intra-run table was already sized for.       *
000700*****************************************************************
000800*
000900* 20/01/26 vbc - Created - split out of the old elementary
001000*                RS-Tab-Entry so the table can be reloaded from
001100*                Normalized-Revenue at start of run and rewritten
001200*                whole at EOJ, same load/rewrite shape as the
001300*                Customer-Table.
001400*
001500 01  UR-Revenue-Seen-Table.
001600     03  RS-Tab-Count        comp         pic 9(7)   value zero.
001700     03  RS-Tab-Entry        occurs 20000 times
001800                             indexed by RS-Idx.
001900         05  NR-St-Cust-Id       comp       pic 9(7).
002000         05  NR-St-Date          pic x(10).
002100         05  NR-St-Feature       pic x(24).
002200         05  NR-St-Revenue       pic s9(7)v99.
002300         05  NR-St-Subs-Type     pic x(12).
002400         05  NR-St-External-Id   pic x(30).
002500         05  NR-St-Event-Type    pic x(12).
002600         05  NR-St-Currency      pic x(3).
002700         05  filler              pic x(9).
