000100*> FD for Normalized-Revenue.  05/01/26 vbc - Created.
000200 fd  Normalized-Revenue.
000300 copy "wsnrerec.cob".
