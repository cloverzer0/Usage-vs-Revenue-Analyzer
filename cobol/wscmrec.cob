000100*****************************************************************
000200*                                                               *
000300*  Record Definition For Customer Master File                   *
000400*     Uses CM-External-Id as the match key (unique)             *
000500*                                                               *
000600*****************************************************************
000700*  File size 69 bytes, sequential, fixed.  Built in memory during
000800*  the run by ur010 and written out sorted by CM-Id at EOJ.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/01/26 vbc - Created.
001300* 09/01/26 vbc - In-memory table moved out to wscmtab.cob - having
001400*                it copied into the FD as well as into WS was
001500*                giving Customer-Master a bogus second record.
001600*
001650* 16/01/26 vbc - Left this one exact at 69 too, same reasoning
001660*                as BR-Record - every site on the feed reads a
001670*                hard-coded 69, no room for a silent pad.
001680*
001700 01  CM-Record.
001800     03  CM-Id             pic 9(7).    *> internal sequential id
001900     03  CM-External-Id    pic x(20).   *> match key, unique
002000     03  CM-Name           pic x(30).   *> defaults to external id
002100     03  CM-Plan           pic x(12).   *> defaults to "Unknown"
