000100*> SELECT for Usage-File.  29/12/25 vbc - Created.
000200     select   Usage-File    assign        "URUSGFIL"
000300                            organization   line sequential
000400                            status         UR-Usage-Status.
