000100*****************************************************************
000200*                                                               *
000300*                Usage V Revenue Analyzer - Batch Control        *
000400*                                                               *
000500*      Runs the whole nightly suite in the one fixed order -    *
000600*      map the charges, ingest usage & revenue, roll up cost,   *
000700*      build the profitability report, then the sync-stats     *
000800*      check - and shows the run-date banner and the ingestion  *
000900*      control totals at EOJ, same as the old time-share EOJ    *
001000*      listing used to.                                         *
001100*                                                               *
001200*****************************************************************
001300*
001400 IDENTIFICATION          DIVISION.
001500*================================
001600*
001700 PROGRAM-ID.             UR900.
001800*
001900 AUTHOR.                 V B COEN.
002000*
002100 INSTALLATION.           APPLEWOOD COMPUTERS - BUREAU DIVISION.
002200*
002300 DATE-WRITTEN.           19/02/88.
002400*
002500 DATE-COMPILED.          19/01/26.
002600*
002700 SECURITY.               COPYRIGHT (C) 1988-2026 & LATER,
002800*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002900*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
003000*                        THE FILE COPYING FOR DETAILS.
003100*
003200*    REMARKS.            NIGHTLY CONTROL MODULE FOR THE USAGE V
003300*                        REVENUE ANALYZER - CALLS EACH PHASE IN
003400*                        TURN AND SHOWS THE RUN-DATE BANNER AND
003500*                        EOJ CONTROL TOTALS.
003600*
003700*    VERSION.            SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.     UR020, UR010, UR030, UR040, UR016.
004000*
004100*    FILES USED :
004200*                        NONE - ALL FILE I/O IS IN THE CALLED
004300*                        MODULES.
004400*
004500*    ERROR MESSAGES USED.
004600*                        NONE.
004700*
004800* CHANGES:
004810* 19/02/88 vbc - 1.0 Created - bureau overnight job-control chain,
004820*                    just the tariff-extract and cost-rollup steps
004830*                    run one after the other off a single card.
004840* 07/08/90 vbc -  .1 Run-date banner added ahead of the chain -
004850*                    operators kept ringing in to ask which night's
004860*                    figures they were looking at.
004870* 25/01/98 vbc - 2.0 Year 2000 fix - run-date banner and century
004880*                    window re-tested across the 1999/2000 turn.
004890* 03/11/09 vbc -  .1 EOJ control totals added to the console
004900*                    listing - Accounts stopped trusting the
004910*                    printed report totals without a second source.
005000* 04/01/26 vbc - 3.0 Restated as UR900 for the Usage v Revenue
005010*                    Analyzer - drives UR010/UR020/UR030/UR040 in
005020*                    the fixed nightly order for the first cut.
005100* 13/01/26 vbc -  .1 UR040 now called with the ingestion control
005200*                    totals so the summary footer does not have
005300*                    to re-read them off a card.
005400* 19/01/26 vbc -  .2 UR016 sync-stats check added as the last
005500*                    phase - full history through the run date,
005600*                    asked for by Support after the first live
005700*                    sync.
005710* 20/01/26 vbc -  .3 Condition-name added on the system date -
005720*                    the console ACCEPT failure check now reads
005730*                    against a name instead of the raw all-zero
005740*                    literal, and the sync-history comment above
005750*                    corrected to note usage events do not
005760*                    accumulate across runs the way revenue does.
005800*
005900*****************************************************************
006000*
006100 ENVIRONMENT             DIVISION.
006200*================================
006300*
006400 COPY "envdiv.cob".
006500*
006600 INPUT-OUTPUT            SECTION.
006700 FILE-CONTROL.
006800*
006900 DATA                    DIVISION.
007000*================================
007100*
007200 FILE SECTION.
007300*
007400 WORKING-STORAGE         SECTION.
007500*-----------------------
007600 77  PROG-NAME               PIC X(17)   VALUE "UR900   (2.0.01)".
007700*
007800 01  WS-Data.
007900     03  WSA-Date.
007910         88  UR-System-Date-Failed VALUE "00000000".
008000         05  WSA-cc          PIC 99.
008100         05  WSA-yy          PIC 99.
008200         05  WSA-mm          PIC 99.
008300         05  WSA-dd          PIC 99.
008400     03  filler              PIC X(8).
008500*
008600 COPY "wsdatefm.cob".
008700 COPY "wsctrl.cob".
008800*
008900 01  WS-Sync-Start-Date      PIC X(10)   VALUE "1900-01-01".
009000*> Full history through the run date for revenue events and the
009100*> customer count - both carry over run to run.  Usage events do
009200*> not - Normalized-Usage is rebuilt fresh every night, so the
009210*> usage figure UR016 shows is this run's ingest only.
009220*
010000 PROCEDURE DIVISION.
010100*
010200 AA000-MAIN                  SECTION.
010300***********************************
010400     ACCEPT   WSA-Date FROM DATE YYYYMMDD.
010500     IF       NOT UR-System-Date-Failed
010600              COMPUTE WS-Intl-Year = WSA-cc * 100 + WSA-yy
010700              MOVE    WSA-mm  TO WS-Intl-Month
010800              MOVE    WSA-dd  TO WS-Intl-Days
010900              MOVE    WS-Intl TO WS-Date.
011100*
011200     DISPLAY  "================================================".
011300     DISPLAY  PROG-NAME "  USAGE V REVENUE ANALYZER  -  RUN DATE "
011400                        WS-Date.
011500     DISPLAY  "================================================".
011600*
011700     MOVE     ZERO TO UR-Ctrl-Totals.
011800*
011900     DISPLAY  "UR900 - PHASE 1 - CHARGE TO BILLING MAPPING".
012000     CALL     "UR020".
012100*
012200     DISPLAY  "UR900 - PHASE 2 - USAGE AND REVENUE INGESTION".
012300     CALL     "UR010" USING UR-Ctrl-Totals.
012400*
012500     DISPLAY  "UR900 - PHASE 3 - USAGE COST ROLLUP".
012600     CALL     "UR030".
012700*
012800     DISPLAY  "UR900 - PHASE 4 - AGGREGATION AND REPORTING".
012900     CALL     "UR040" USING UR-Ctrl-Totals.
013000*
013100     DISPLAY  "UR900 - PHASE 5 - SYNC STATISTICS".
013200     CALL     "UR016" USING WS-Sync-Start-Date
013300                            WS-Date.
013400*
013500     DISPLAY  "================================================".
013600     DISPLAY  "UR900 - RUN COMPLETE  -  CONTROL TOTALS -".
013700     DISPLAY  "   USAGE INGESTED        = " CT-Usage-Ingested.
013800     DISPLAY  "   USAGE ERRORS          = " CT-Usage-Errors.
013900     DISPLAY  "   REVENUE INGESTED      = " CT-Revenue-Ingested.
014000     DISPLAY  "   REVENUE DUPS SKIPPED  = " CT-Revenue-Dups.
014100     DISPLAY  "   REVENUE ERRORS        = " CT-Revenue-Errors.
014200     DISPLAY  "   CUSTOMERS CREATED     = " CT-Customers-Created.
014300     DISPLAY  "================================================".
014400     GOBACK.
014500*
014600 AA000-EXIT.  EXIT SECTION.
