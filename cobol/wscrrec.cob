000100*****************************************************************
000200*                                                               *
000300*  Record Definition For Charge File                            *
000400*     Raw payment-processor charge, before the paid/positive     *
000500*     filter and cents-to-dollars mapping done by ur020          *
000600*                                                               *
000700*****************************************************************
000800*  File size 120 bytes, line sequential, fixed.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 12/01/26 vbc - Created - split out of BR-Record so the mapper
001300*                has its own pre-conversion layout.
001400*
001500 01  CR-Record.
001600     03  CR-Date           pic x(10).   *> yyyy-mm-dd
001700     03  CR-Customer-Id    pic x(20).   *> may be spaces = "unknown"
001800     03  CR-Feature        pic x(24).   *> may be spaces = "subscription"
001900     03  CR-Amount-Cents   pic s9(9).   *> integer cents, may be <= 0
002000     03  CR-Paid-Flag      pic x.       *> Y or N
002100     03  CR-Subs-Type      pic x(12).
002200     03  CR-External-Id    pic x(30).
002300     03  CR-Event-Type     pic x(12).
002400     03  filler            pic x(2).
