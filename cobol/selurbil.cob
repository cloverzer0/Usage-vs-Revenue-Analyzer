000100*> SELECT for Billing-File.  29/12/25 vbc - Created.
000200     select   Billing-File  assign        "URBILFIL"
000300                            organization   line sequential
000400                            status         UR-Billing-Status.
