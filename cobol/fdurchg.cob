000100*> FD for Charge-File.  12/01/26 vbc - Created.
000200 fd  Charge-File.
000300 copy "wscrrec.cob".
