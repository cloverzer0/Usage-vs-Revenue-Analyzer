000100*> FD for Billing-File.  29/12/25 vbc - Created.
000200 fd  Billing-File.
000300 copy "wsbrrec.cob".
