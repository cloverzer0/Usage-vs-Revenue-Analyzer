000100*****************************************************************
000200*                                                               *
000300*  Record Definition For Normalized-Usage File                  *
000400*     Ingested/validated usage event, customer resolved to the  *
000500*     internal id, defaults applied                             *
000600*                                                               *
000700*****************************************************************
000800* Output of ur010 ab010-Ingest-Usage, consumed by ur040.
000900*
001000* 05/01/26 vbc - Created.
001100*
001200 01  NU-Record.
001300     03  NU-Cust-Id        comp       pic 9(7).
001400     03  NU-Date           pic x(10).
001500     03  NU-Feature        pic x(24).
001600     03  NU-Tokens-Used    pic 9(9).
001700     03  NU-Unit-Cost      pic s9(7)v99.  *> defaults to zero
001800     03  NU-Source         pic x(12).     *> defaults to "api"
001900     03  filler            pic x(8).
