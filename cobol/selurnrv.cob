000100*> SELECT for Normalized-Revenue.  05/01/26 vbc - Created.
000200     select   Normalized-Revenue assign    "URNREFIL"
000300                              organization sequential
000400                              status       UR-Norm-Revenue-Status.
