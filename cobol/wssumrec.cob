000100*****************************************************************
000200*                                                               *
000300*  Working Storage For The Summary Block And Outlier List       *
000400*     Built by ur040 after the feature and time series tables   *
000500*     are complete - printed as REPORT 3.                       *
000600*                                                               *
000700*****************************************************************
000800*
000900* 06/01/26 vbc - Created.
001000* 15/01/26 vbc - Outlier table occurs raised to 500 to match
001100*                UR-Feature-Table - every feature could in
001200*                theory be flagged.
001300*
001400 01  UR-Summary-Data.
001500     03  SU-Total-Cost       pic s9(11)v99  comp-3.
001600     03  SU-Total-Revenue    pic s9(11)v99  comp-3.
001700     03  SU-Total-Profit     pic s9(11)v99  comp-3.
001800     03  SU-Profit-Margin    pic s9(3)v99   comp-3.
001900     03  SU-Most-Profitable  pic x(24).
002000     03  SU-Least-Profitable pic x(24).
002100     03  SU-Feature-Count    pic 9(5)       comp-3.
002200     03  SU-Date-Start       pic x(10).
002300     03  SU-Date-End         pic x(10).
002350     03  filler              pic x(6).
002400*
002500 01  UR-Outlier-Table.
002600     03  OF-Tab-Count        comp         pic 9(5)   value zero.
002700     03  OF-Tab-Entry        occurs 500 times
002800                             indexed by OF-Idx.
002900         05  OF-Feature          pic x(24).
003000         05  OF-Net-Profit       pic s9(9)v99  comp-3.
003100         05  OF-Type             pic x(12).
003150         05  filler              pic x(4).
