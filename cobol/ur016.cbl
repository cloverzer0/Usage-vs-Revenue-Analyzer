000100*****************************************************************
000200*                                                               *
000300*                     Sync Statistics Reporting                 *
000400*                                                               *
000500*      Given an inclusive start and end date (chained in from   *
000600*      UR900) counts how many normalized usage and revenue      *
000700*      events fall in that window, plus the customers currently *
000800*      on the master - a quick "how much landed" check asked    *
000900*      for by Support so they don't have to query the files     *
001000*      by hand after every sync.                                *
001100*                                                               *
001200*****************************************************************
001300*
001400 IDENTIFICATION          DIVISION.
001500*================================
001600*
001700 PROGRAM-ID.             UR016.
001800*
001900 AUTHOR.                 V B COEN.
002000*
002100 INSTALLATION.           APPLEWOOD COMPUTERS - BUREAU DIVISION.
002200*
002300 DATE-WRITTEN.           23/09/91.
002400*
002500 DATE-COMPILED.          19/01/26.
002600*
002700 SECURITY.               COPYRIGHT (C) 1991-2026 & LATER,
002800*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002900*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
003000*                        THE FILE COPYING FOR DETAILS.
003100*
003200*    REMARKS.            COUNTS NORMALIZED-USAGE AND NORMALIZED-
003300*                        REVENUE RECORDS DATED WITHIN THE CHAINED
003400*                        START/END RANGE, PLUS THE CUSTOMER-
003500*                        MASTER RECORD COUNT.  CONSOLE OUTPUT
003600*                        ONLY - NO PRINT FILE, NO UPDATE.
003700*
003800*    VERSION.            SEE PROG-NAME IN WS.
003900*
004000*    CALLED MODULES.     NONE.
004100*
004200*    FILES USED :
004300*                        NORMALIZED-USAGE.    INPUT.
004400*                        NORMALIZED-REVENUE.   INPUT.
004500*                        CUSTOMER-MASTER.     INPUT.
004600*
004700*    ERROR MESSAGES USED.
004800*                        NONE.
004900*
005000* CHANGES:
005100* 23/09/91 vbc - 1.0 Created - quarter-end usage/billing volume
005200*                    count for the bureau client review pack.
005300* 14/02/97 vbc -  .1 Customer-Master count added alongside the
005400*                    two event counts, asked for at the same
005500*                    review.
005600* 11/01/98 vbc - 2.0 Year 2000 fix - date-range compare re-proved
005700*                    across the 1999/2000 boundary, no change
005800*                    needed since dates compare as plain text.
005900* 16/04/24 vbc         Copyright notice update superseding all
006000*                      previous notices.
006100* 19/01/26 vbc - 3.0 Restated as UR016 for the Usage v Revenue
006200*                    Analyzer - re-pointed at Normalized-Usage and
006300*                    Normalized-Revenue instead of the old time-
006400*                    share job-log files, start/end dates now
006500*                    chained in from UR900 rather than keyed at
006600*                    a console prompt.
006650* 20/01/26 vbc -  .1 Condition-names added on the Customer-Master
006660*                    status byte - the open/first-run tests were
006670*                    getting hard to read against the raw "00"/
006680*                    "35" literals.
006700*
006800*****************************************************************
006900*
007000 ENVIRONMENT             DIVISION.
007100*================================
007200*
007300 COPY "envdiv.cob".
007400*
007500 INPUT-OUTPUT            SECTION.
007600 FILE-CONTROL.
007700 COPY "selurnus.cob".
007800 COPY "selurnrv.cob".
007900 COPY "selurcus.cob".
008000*
008100 DATA                    DIVISION.
008200*================================
008300*
008400 FILE SECTION.
008500*
008600 COPY "fdurnus.cob".
008700 COPY "fdurnrv.cob".
008800 COPY "fdurcus.cob".
008900*
009000 WORKING-STORAGE         SECTION.
009100*-----------------------
009200 77  PROG-NAME               PIC X(17)   VALUE "UR016   (3.0.01)".
009300*
009400 01  WS-Data.
009500     03  UR-Norm-Usage-Status   PIC XX   VALUE ZERO.
009600     03  UR-Norm-Revenue-Status PIC XX   VALUE ZERO.
009700     03  UR-Customer-Status     PIC XX   VALUE ZERO.
009710         88  UR-Customer-Status-OK        VALUE "00".
009720         88  UR-Customer-Status-Not-Found VALUE "35".
009800     03  WS-Usage-In-Range      COMP     PIC 9(7)  VALUE ZERO.
009900     03  WS-Revenue-In-Range    COMP     PIC 9(7)  VALUE ZERO.
010000     03  WS-Customer-Count      COMP     PIC 9(7)  VALUE ZERO.
010100     03  filler                 PIC X(9).
010200*
010300 COPY "wsdatefm.cob".
010400*
010500 01  WS-Report-Line          PIC X(60)   VALUE SPACES.
010600 01  filler                  PIC X(20)   VALUE SPACES.
010700*
010800 01  Arg-Start-Date          PIC X(10)   VALUE SPACES.
010900 01  Arg-End-Date            PIC X(10)   VALUE SPACES.
011000*
011100 01  Error-Messages.
011200     03  SY003               PIC X(44)   VALUE
011300                              "SY003 INVALID PARAMS - NEEDS START & END DATE".
011350     03  filler              PIC X(6).
011400*
011500 PROCEDURE DIVISION      CHAINING Arg-Start-Date
011600                                  Arg-End-Date.
011700*
011800 AA000-MAIN                  SECTION.
011900***********************************
012000     DISPLAY  PROG-NAME " STARTING".
012100     IF       Arg-Start-Date = SPACES OR
012200              Arg-End-Date   = SPACES
012300              DISPLAY  SY003
012400              GOBACK.
012500*
012600     OPEN     INPUT NORMALIZED-USAGE.
012700     IF       UR-Norm-Usage-Status NOT = "00"
012800              DISPLAY  "UR016 - CANNOT OPEN NORMALIZED-USAGE - STATUS "
012900                       UR-Norm-Usage-Status
013000              GOBACK.
013100     PERFORM  BA010-COUNT-USAGE THRU BA010-EXIT.
013200     CLOSE    NORMALIZED-USAGE.
013300*
013400     OPEN     INPUT NORMALIZED-REVENUE.
013500     IF       UR-Norm-Revenue-Status NOT = "00"
013600              DISPLAY  "UR016 - CANNOT OPEN NORMALIZED-REVENUE - STATUS "
013700                       UR-Norm-Revenue-Status
013800              GOBACK.
013900     PERFORM  BA020-COUNT-REVENUE THRU BA020-EXIT.
014000     CLOSE    NORMALIZED-REVENUE.
014100*
014200     OPEN     INPUT CUSTOMER-MASTER.
014300     IF       NOT UR-Customer-Status-OK AND
014400              NOT UR-Customer-Status-Not-Found
014500              DISPLAY  "UR016 - CANNOT OPEN CUSTOMER-MASTER - STATUS "
014600                       UR-Customer-Status
014700              GOBACK.
014800     IF       UR-Customer-Status-OK
014900              PERFORM  BA030-COUNT-CUSTOMERS THRU BA030-EXIT
015000              CLOSE    CUSTOMER-MASTER.
015100*
015200     PERFORM  BA900-SHOW-STATS THRU BA900-EXIT.
015300     GOBACK.
015400*
015500 AA000-EXIT.  EXIT SECTION.
015600*
015700 BA010-COUNT-USAGE.
015800*-----------------
015900     READ     NORMALIZED-USAGE AT END
016000              GO TO BA010-EXIT.
016100     IF       UR-Norm-Usage-Status NOT = "00"
016200              GO TO BA010-EXIT.
016300     IF       NU-Date NOT < Arg-Start-Date AND
016400              NU-Date NOT > Arg-End-Date
016500              ADD      1 TO WS-Usage-In-Range.
016600     GO TO    BA010-COUNT-USAGE.
016700 BA010-EXIT.
016800     EXIT.
016900*
017000 BA020-COUNT-REVENUE.
017100*-------------------
017200     READ     NORMALIZED-REVENUE AT END
017300              GO TO BA020-EXIT.
017400     IF       UR-Norm-Revenue-Status NOT = "00"
017500              GO TO BA020-EXIT.
017600     IF       NR-Date NOT < Arg-Start-Date AND
017700              NR-Date NOT > Arg-End-Date
017800              ADD      1 TO WS-Revenue-In-Range.
017900     GO TO    BA020-COUNT-REVENUE.
018000 BA020-EXIT.
018100     EXIT.
018200*
018300 BA030-COUNT-CUSTOMERS.
018400*---------------------
018500     READ     CUSTOMER-MASTER AT END
018600              GO TO BA030-EXIT.
018700     IF       NOT UR-Customer-Status-OK
018800              GO TO BA030-EXIT.
018900     ADD      1 TO WS-Customer-Count.
019000     GO TO    BA030-COUNT-CUSTOMERS.
019100 BA030-EXIT.
019200     EXIT.
019300*
019400 BA900-SHOW-STATS.
019500*----------------
019600     DISPLAY  "UR016 - SYNC STATISTICS " Arg-Start-Date
019700                       " TO " Arg-End-Date " -".
019800     DISPLAY  "        USAGE EVENTS IN RANGE    = " WS-Usage-In-Range.
019900     DISPLAY  "        REVENUE EVENTS IN RANGE  = " WS-Revenue-In-Range.
020000     DISPLAY  "        CUSTOMERS ON MASTER      = " WS-Customer-Count.
020100 BA900-EXIT.
020200     EXIT.
