000100*> SELECT for Print-File.  06/01/26 vbc - Created.  132 cols.
000200     select   Print-File    assign        "URPRTFIL"
000300                            organization   line sequential
000400                            status         UR-Print-Status.
